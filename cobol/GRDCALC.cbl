000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GRDCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/18/89.
000700 DATE-COMPILED. 04/18/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    CLASSIFIES ONE SCANNED PRODUCT'S PER-SERVING SUGAR, SODIUM
001400*    AND SATURATED-FAT VALUES INTO A COLOUR ZONE AGAINST ONE
001500*    PERSON'S SOFT/HARD LIMITS, COMBINES THE THREE ZONES WITH THE
001600*    NOVA PROCESSING GROUP AND THE ADDITIVE COUNT INTO A LETTER
001700*    GRADE, AND RETURNS PERCENT-OF-LIMIT FIGURES FOR THE REPORT
001800*    SIDE.  CALLED BY SCANPROC ONCE PER MATCHED SCAN.  DOES NO
001900*    I/O OF ITS OWN.
002000*
002100******************************************************************
002200*CHANGE-LOG.
002300*    041889 JS  ORIGINAL PROGRAM.
002400*    052289 JS  ZONE THRESHOLDS WERE COMPARING AGAINST THE SOFT
002500*                 LIMIT ALL THE WAY THROUGH -- YELLOW/ORANGE/RED
002600*                 SHOULD COMPARE AGAINST THE HARD LIMIT.  FIXED
002700*                 IN 110/120/130-CALC-*-ZONE.
002800*    071592 TGD ADDED THE HIGH-ADDITIVE-COUNT TEST TO THE "D"
002900*                 RULE -- NUTRITION COMMITTEE WANTED ULTRA-
003000*                 PROCESSED-PLUS-RED TO GRADE NO BETTER THAN D
003100*                 EVEN WITH A SINGLE RED ZONE.
003200*    012399 JS  Y2K READINESS REVIEW -- NO DATE FIELDS IN THIS
003300*                 MEMBER.  NO CHANGE REQUIRED.
003400*    090900 MLH PERCENT-OF-LIMIT WAS BEING LEFT OVER FROM THE
003500*                 PRIOR CALL WHEN A NUTRIENT VALUE WAS ABSENT.
003600*                 300/310/320 NOW ALWAYS INITIALIZE TO ZERO FIRST.
003700*    061504 RPK GRADE "B" FOR ULTRA-PROCESSED WITH 3+ ADDITIVES
003800*                 WAS NEVER BEING REACHED BECAUSE THE ORANGE-COUNT
003900*                 TEST ABOVE IT WAS TOO LOOSE.  REORDERED THE
004000*                 EVALUATE IN 200-CALC-GRADE.
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300 01  MISC-FIELDS.
005400     05  WS-PCT-SOFT             PIC 9(3)V99.
005500     05  WS-PCT-HARD             PIC 9(3)V99.
005600     05  WS-SUGAR-ZONE-IDX       PIC 9(1) COMP.
005700     05  WS-SODIUM-ZONE-IDX      PIC 9(1) COMP.
005800     05  WS-SATFAT-ZONE-IDX      PIC 9(1) COMP.
005900     05  WS-RED-COUNT            PIC 9(1) COMP.
006000     05  WS-ORANGE-COUNT         PIC 9(1) COMP.
006100     05  WS-GRADE-IDX            PIC 9(1) COMP.
006200     05  WS-ULTRA-SW             PIC X(1) VALUE "N".
006300         88  WS-ULTRA-PROCESSED  VALUE "Y".
006400     05  WS-HIGH-ADDITIVE-SW     PIC X(1) VALUE "N".
006500         88  WS-HIGH-ADDITIVE    VALUE "Y".
006600     05  FILLER                  PIC X(02).
006700
006800*    ZONE BREAKPOINTS -- ENTRY 1 IS THE SOFT-LIMIT GREEN CUTOFF,
006900*    ENTRY 2 THE HARD-LIMIT YELLOW CUTOFF, ENTRY 3 THE HARD-LIMIT
007000*    ORANGE CUTOFF.  KEPT AS A TABLE SO THE THREE ZONE PARAGRAPHS
007100*    ALL READ THE SAME NUMBERS -- SEE 110/120/130.
007200 01  ZONE-THRESHOLD-VALUES.
007300     05  FILLER                  PIC 9V99 VALUE 25.00.
007400     05  FILLER                  PIC 9V99 VALUE 50.00.
007500     05  FILLER                  PIC 9V99 VALUE 75.00.
007600 01  ZONE-THRESHOLD-TABLE REDEFINES ZONE-THRESHOLD-VALUES.
007700     05  ZONE-THRESHOLD          PIC 9V99 OCCURS 3 TIMES.
007800
007900*    ZONE-INDEX-TO-TEXT TABLE -- 1=GREEN 2=YELLOW 3=ORANGE 4=RED.
008000 01  ZONE-NAME-VALUES.
008100     05  FILLER                  PIC X(06) VALUE "green ".
008200     05  FILLER                  PIC X(06) VALUE "yellow".
008300     05  FILLER                  PIC X(06) VALUE "orange".
008400     05  FILLER                  PIC X(06) VALUE "red   ".
008500 01  ZONE-NAME-TABLE REDEFINES ZONE-NAME-VALUES.
008600     05  ZONE-NAME               PIC X(06) OCCURS 4 TIMES.
008700
008800*    GRADE-INDEX-TO-LETTER TABLE -- 1=A 2=B 3=C 4=D.
008900 01  GRADE-LETTER-VALUES.
009000     05  FILLER                  PIC X(01) VALUE "A".
009100     05  FILLER                  PIC X(01) VALUE "B".
009200     05  FILLER                  PIC X(01) VALUE "C".
009300     05  FILLER                  PIC X(01) VALUE "D".
009400 01  GRADE-LETTER-TABLE REDEFINES GRADE-LETTER-VALUES.
009500     05  GRADE-LETTER            PIC X(01) OCCURS 4 TIMES.
009600
009700 LINKAGE SECTION.
009800 01  GRADE-CALC-REC.
009900     05  GC-SUGAR-VALUE          PIC 9(03)V99.
010000     05  GC-SUGAR-PRESENT        PIC X(01).
010100     05  GC-SODIUM-VALUE         PIC 9(05)V99.
010200     05  GC-SODIUM-PRESENT       PIC X(01).
010300     05  GC-SATFAT-VALUE         PIC 9(03)V99.
010400     05  GC-SATFAT-PRESENT       PIC X(01).
010500     05  GC-SUGAR-SOFT-LIMIT     PIC 9(04)V99.
010600     05  GC-SUGAR-HARD-LIMIT     PIC 9(04)V99.
010700     05  GC-SODIUM-SOFT-LIMIT    PIC 9(05)V99.
010800     05  GC-SODIUM-HARD-LIMIT    PIC 9(05)V99.
010900     05  GC-SATFAT-SOFT-LIMIT    PIC 9(04)V99.
011000     05  GC-SATFAT-HARD-LIMIT    PIC 9(04)V99.
011100     05  GC-NOVA-GROUP           PIC 9(01).
011200     05  GC-ADDITIVE-COUNT       PIC 9(03).
011300     05  GC-SUGAR-ZONE           PIC X(06).
011400     05  GC-ZONES-COMBINED-ALT REDEFINES
011500                                 GC-SUGAR-ZONE
011600                                 PIC X(18).
011700     05  GC-SODIUM-ZONE          PIC X(06).
011800     05  GC-SATFAT-ZONE          PIC X(06).
011900     05  GC-GRADE                PIC X(01).
012000     05  GC-SUGAR-PCT-OF-LIMIT   PIC 9(03)V99.
012100     05  GC-SODIUM-PCT-OF-LIMIT  PIC 9(03)V99.
012200     05  GC-SATFAT-PCT-OF-LIMIT  PIC 9(03)V99.
012300     05  GC-DANGEROUS-NUTRIENTS  PIC 9(01).
012400     05  FILLER                  PIC X(02).
012500
012600 01  RETURN-CD                   PIC S9(4) COMP.
012700
012800 PROCEDURE DIVISION USING GRADE-CALC-REC, RETURN-CD.
012900     PERFORM 110-CALC-SUGAR-ZONE.
013000     PERFORM 120-CALC-SODIUM-ZONE.
013100     PERFORM 130-CALC-SATFAT-ZONE.
013200     PERFORM 200-CALC-GRADE.
013300     PERFORM 300-CALC-SUGAR-PERCENT.
013400     PERFORM 310-CALC-SODIUM-PERCENT.
013500     PERFORM 320-CALC-SATFAT-PERCENT.
013600
013700     MOVE ZERO TO RETURN-CD.
013800     GOBACK.
013900
014000 110-CALC-SUGAR-ZONE.
014100     IF GC-SUGAR-PRESENT NOT = "Y"
014200         MOVE 1 TO WS-SUGAR-ZONE-IDX
014300     ELSE
014400         MOVE 0 TO WS-PCT-SOFT
014500         MOVE 0 TO WS-PCT-HARD
014600         IF GC-SUGAR-SOFT-LIMIT NOT = 0
014700             COMPUTE WS-PCT-SOFT ROUNDED =
014800                 GC-SUGAR-VALUE / GC-SUGAR-SOFT-LIMIT * 100
014900         END-IF
015000         IF GC-SUGAR-HARD-LIMIT NOT = 0
015100             COMPUTE WS-PCT-HARD ROUNDED =
015200                 GC-SUGAR-VALUE / GC-SUGAR-HARD-LIMIT * 100
015300         END-IF
015400         EVALUATE TRUE
015500             WHEN WS-PCT-SOFT < ZONE-THRESHOLD(1)
015600                 MOVE 1 TO WS-SUGAR-ZONE-IDX
015700             WHEN WS-PCT-HARD < ZONE-THRESHOLD(2)
015800                 MOVE 2 TO WS-SUGAR-ZONE-IDX
015900             WHEN WS-PCT-HARD < ZONE-THRESHOLD(3)
016000                 MOVE 3 TO WS-SUGAR-ZONE-IDX
016100             WHEN OTHER
016200                 MOVE 4 TO WS-SUGAR-ZONE-IDX
016300         END-EVALUATE
016400     END-IF.
016500     MOVE ZONE-NAME(WS-SUGAR-ZONE-IDX) TO GC-SUGAR-ZONE.
016600
016700 120-CALC-SODIUM-ZONE.
016800     IF GC-SODIUM-PRESENT NOT = "Y"
016900         MOVE 1 TO WS-SODIUM-ZONE-IDX
017000     ELSE
017100         MOVE 0 TO WS-PCT-SOFT
017200         MOVE 0 TO WS-PCT-HARD
017300         IF GC-SODIUM-SOFT-LIMIT NOT = 0
017400             COMPUTE WS-PCT-SOFT ROUNDED =
017500                 GC-SODIUM-VALUE / GC-SODIUM-SOFT-LIMIT * 100
017600         END-IF
017700         IF GC-SODIUM-HARD-LIMIT NOT = 0
017800             COMPUTE WS-PCT-HARD ROUNDED =
017900                 GC-SODIUM-VALUE / GC-SODIUM-HARD-LIMIT * 100
018000         END-IF
018100         EVALUATE TRUE
018200             WHEN WS-PCT-SOFT < ZONE-THRESHOLD(1)
018300                 MOVE 1 TO WS-SODIUM-ZONE-IDX
018400             WHEN WS-PCT-HARD < ZONE-THRESHOLD(2)
018500                 MOVE 2 TO WS-SODIUM-ZONE-IDX
018600             WHEN WS-PCT-HARD < ZONE-THRESHOLD(3)
018700                 MOVE 3 TO WS-SODIUM-ZONE-IDX
018800             WHEN OTHER
018900                 MOVE 4 TO WS-SODIUM-ZONE-IDX
019000         END-EVALUATE
019100     END-IF.
019200     MOVE ZONE-NAME(WS-SODIUM-ZONE-IDX) TO GC-SODIUM-ZONE.
019300
019400 130-CALC-SATFAT-ZONE.
019500     IF GC-SATFAT-PRESENT NOT = "Y"
019600         MOVE 1 TO WS-SATFAT-ZONE-IDX
019700     ELSE
019800         MOVE 0 TO WS-PCT-SOFT
019900         MOVE 0 TO WS-PCT-HARD
020000         IF GC-SATFAT-SOFT-LIMIT NOT = 0
020100             COMPUTE WS-PCT-SOFT ROUNDED =
020200                 GC-SATFAT-VALUE / GC-SATFAT-SOFT-LIMIT * 100
020300         END-IF
020400         IF GC-SATFAT-HARD-LIMIT NOT = 0
020500             COMPUTE WS-PCT-HARD ROUNDED =
020600                 GC-SATFAT-VALUE / GC-SATFAT-HARD-LIMIT * 100
020700         END-IF
020800         EVALUATE TRUE
020900             WHEN WS-PCT-SOFT < ZONE-THRESHOLD(1)
021000                 MOVE 1 TO WS-SATFAT-ZONE-IDX
021100             WHEN WS-PCT-HARD < ZONE-THRESHOLD(2)
021200                 MOVE 2 TO WS-SATFAT-ZONE-IDX
021300             WHEN WS-PCT-HARD < ZONE-THRESHOLD(3)
021400                 MOVE 3 TO WS-SATFAT-ZONE-IDX
021500             WHEN OTHER
021600                 MOVE 4 TO WS-SATFAT-ZONE-IDX
021700         END-EVALUATE
021800     END-IF.
021900     MOVE ZONE-NAME(WS-SATFAT-ZONE-IDX) TO GC-SATFAT-ZONE.
022000
022100 200-CALC-GRADE.
022200     MOVE 0 TO WS-RED-COUNT.
022300     MOVE 0 TO WS-ORANGE-COUNT.
022400     IF WS-SUGAR-ZONE-IDX = 4
022500         ADD 1 TO WS-RED-COUNT.
022600     IF WS-SODIUM-ZONE-IDX = 4
022700         ADD 1 TO WS-RED-COUNT.
022800     IF WS-SATFAT-ZONE-IDX = 4
022900         ADD 1 TO WS-RED-COUNT.
023000     IF WS-SUGAR-ZONE-IDX = 3
023100         ADD 1 TO WS-ORANGE-COUNT.
023200     IF WS-SODIUM-ZONE-IDX = 3
023300         ADD 1 TO WS-ORANGE-COUNT.
023400     IF WS-SATFAT-ZONE-IDX = 3
023500         ADD 1 TO WS-ORANGE-COUNT.
023600     COMPUTE GC-DANGEROUS-NUTRIENTS = WS-RED-COUNT + WS-ORANGE-COUNT.
023700
023800     MOVE "N" TO WS-ULTRA-SW.
023900     IF GC-NOVA-GROUP = 4
024000         MOVE "Y" TO WS-ULTRA-SW.
024100     MOVE "N" TO WS-HIGH-ADDITIVE-SW.
024200     IF GC-ADDITIVE-COUNT >= 5
024300         MOVE "Y" TO WS-HIGH-ADDITIVE-SW.
024400
024500*    ORDER MATTERS -- THESE ARE TESTED MOST-SEVERE FIRST.        061504RPK
024600     EVALUATE TRUE
024700         WHEN WS-RED-COUNT >= 2
024800             MOVE 4 TO WS-GRADE-IDX
024900         WHEN WS-RED-COUNT >= 1 AND
025000              (WS-ULTRA-PROCESSED OR WS-HIGH-ADDITIVE)
025100             MOVE 4 TO WS-GRADE-IDX
025200         WHEN WS-RED-COUNT >= 1 OR WS-ORANGE-COUNT >= 2
025300             MOVE 3 TO WS-GRADE-IDX
025400         WHEN WS-ORANGE-COUNT >= 1
025500             MOVE 2 TO WS-GRADE-IDX
025600         WHEN WS-ULTRA-PROCESSED AND GC-ADDITIVE-COUNT >= 3
025700             MOVE 2 TO WS-GRADE-IDX
025800         WHEN OTHER
025900             MOVE 1 TO WS-GRADE-IDX
026000     END-EVALUATE.
026100     MOVE GRADE-LETTER(WS-GRADE-IDX) TO GC-GRADE.
026200
026300 300-CALC-SUGAR-PERCENT.
026400     MOVE 0 TO GC-SUGAR-PCT-OF-LIMIT.
026500     IF GC-SUGAR-PRESENT = "Y" AND GC-SUGAR-HARD-LIMIT NOT = 0
026600         COMPUTE GC-SUGAR-PCT-OF-LIMIT ROUNDED =
026700             GC-SUGAR-VALUE / GC-SUGAR-HARD-LIMIT * 100.
026800
026900 310-CALC-SODIUM-PERCENT.
027000     MOVE 0 TO GC-SODIUM-PCT-OF-LIMIT.
027100     IF GC-SODIUM-PRESENT = "Y" AND GC-SODIUM-HARD-LIMIT NOT = 0
027200         COMPUTE GC-SODIUM-PCT-OF-LIMIT ROUNDED =
027300             GC-SODIUM-VALUE / GC-SODIUM-HARD-LIMIT * 100.
027400
027500 320-CALC-SATFAT-PERCENT.
027600     MOVE 0 TO GC-SATFAT-PCT-OF-LIMIT.
027700     IF GC-SATFAT-PRESENT = "Y" AND GC-SATFAT-HARD-LIMIT NOT = 0
027800         COMPUTE GC-SATFAT-PCT-OF-LIMIT ROUNDED =
027900             GC-SATFAT-VALUE / GC-SATFAT-HARD-LIMIT * 100.
