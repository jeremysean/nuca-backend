000100******************************************************************
000200* SCANREQ.CPY
000300*
000400* RECORD LAYOUT FOR THE SCAN-REQUEST-FILE.  ONE RECORD PER SCAN
000500* EVENT, READ SEQUENTIALLY BY SCANPROC.  THE FILE IS ASSUMED
000600* PRESENTED IN NO PARTICULAR ORDER -- SCANPROC LOOKS EACH ONE UP
000700* AGAINST THE IN-CORE PERSON AND PRODUCT TABLES.
000800******************************************************************
000900 01  SCANREQ-REC.
001000     05  SQ-SCAN-ID              PIC X(10).
001100     05  SQ-PERSON-ID            PIC X(10).
001200     05  SQ-PRODUCT-ID           PIC X(10).
001300     05  SQ-SCAN-DATE            PIC 9(08).
001400*    ALTERNATE Y/M/D VIEW -- SEE PR-BIRTH-DATE-ALT IN PROFILE.
001500     05  SQ-SCAN-DATE-ALT REDEFINES SQ-SCAN-DATE.
001600         10  SQ-SCAN-CCYY        PIC 9(04).
001700         10  SQ-SCAN-MM          PIC 9(02).
001800         10  SQ-SCAN-DD          PIC 9(02).
001900     05  SQ-LOGGED-AS-CONSUMED   PIC X(01).
002000         88  SQ-CONSUMED         VALUE "Y".
002100     05  FILLER                  PIC X(01).
002200******************************************************************
002300* RECORD LENGTH IS 40 CHARACTERS
002400******************************************************************
