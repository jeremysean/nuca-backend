000100******************************************************************
000200* LIMITS.CPY
000300*
000400* RECORD LAYOUT FOR THE LIMITS-FILE.  ONE RECORD PER PERSON,
000500* WRITTEN BY LIMPROC AND RE-READ AS INPUT TO SCANPROC'S
000600* PERSON-TABLE LOAD.  HOLDS THE DERIVED DAILY NUTRIENT LIMITS
000700* AND RISK FLAGS THAT THE GRADING ENGINE CHECKS EVERY SERVING
000800* AGAINST.
000900******************************************************************
001000 01  LIMITS-REC.
001100     05  LR-PERSON-ID            PIC X(10).
001200     05  LR-EER-KCAL             PIC 9(05)V99.
001300     05  LR-SUGAR-SOFT-G         PIC 9(04)V99.
001400     05  LR-SUGAR-HARD-G         PIC 9(04)V99.
001500     05  LR-SODIUM-SOFT-MG       PIC 9(05)V99.
001600     05  LR-SODIUM-HARD-MG       PIC 9(05)V99.
001700     05  LR-SATFAT-SOFT-G        PIC 9(04)V99.
001800     05  LR-SATFAT-HARD-G        PIC 9(04)V99.
001900     05  LR-TRANSFAT-HARD-G      PIC 9(04)V99.
002000     05  LR-RISK-FLAGS.
002100         10  LR-FLAG-CHILD           PIC X(01).
002200             88  LR-CHILD            VALUE "Y".
002300         10  LR-FLAG-GLUCOSE-RISK    PIC X(01).
002400             88  LR-GLUCOSE-RISK     VALUE "Y".
002500         10  LR-FLAG-CVD-RISK        PIC X(01).
002600             88  LR-CVD-RISK         VALUE "Y".
002700         10  LR-FLAG-HTN-RISK        PIC X(01).
002800             88  LR-HTN-RISK         VALUE "Y".
002900         10  LR-FLAG-PREGNANCY       PIC X(01).
003000             88  LR-PREGNANCY        VALUE "Y".
003100*    FLAT VIEW OF THE 5 FLAGS -- USED BY THE "ANY RISK AT ALL"
003200*    TEST IN THE GRADING ENGINE WITHOUT TESTING EACH 88 LEVEL.
003300     05  LR-RISK-FLAGS-ALT REDEFINES LR-RISK-FLAGS
003400                                 PIC X(05).
003500     05  LR-BMI                  PIC 9(03)V99.
003600     05  LR-AGE-YEARS            PIC 9(03).
003700     05  FILLER                  PIC X(10).
003800******************************************************************
003900* RECORD LENGTH IS 84 CHARACTERS
004000******************************************************************
