000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRIMNAME.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/89.
000700 DATE-COMPILED. 05/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    RETURNS THE TRIMMED LENGTH OF A 255-BYTE TEXT FIELD, I.E.
001400*    THE POSITION OF THE LAST NON-BLANK CHARACTER.  USED BY
001500*    ANALYTIC TO SIZE THE PERSON-NAME FIELD ON THE REPORT PAGE
001600*    AND PERSON HEADINGS SO TRAILING BLANKS DO NOT THROW OFF THE
001700*    CENTERING.  MODELLED ON THE OLD STRLTH UTILITY -- SAME
001800*    LINKAGE SHAPE -- BUT SCANS BACKWARD A CHUNK AT A TIME
001900*    INSTEAD OF REVERSING THE WHOLE FIELD.
002000*
002100******************************************************************
002200*CHANGE-LOG.
002300*    050289 JS  ORIGINAL PROGRAM, REPLACES STRLTH FOR THIS JOB
002400*                 STREAM -- STRLTH'S REVERSE-THE-WHOLE-FIELD
002500*                 APPROACH IS TOO SLOW FOR A 255-BYTE FIELD
002600*                 CALLED ONCE PER REPORT HEADING.
002700*    081090 TGD CHUNK SIZE WAS HARD-CODED AS 256/5 WHICH DOES
002800*                 NOT DIVIDE EVEN -- REWORKED WS-TEXT-COPY TO A
002900*                 CLEAN 51 X 5 LAYOUT.
003000*    012399 JS  Y2K READINESS REVIEW -- NO DATE FIELDS IN THIS
003100*                 MEMBER.  NO CHANGE REQUIRED.
003200*    083003 MLH PADDED MISC-FIELDS OUT TO A FOUR-BYTE BOUNDARY
003300*                 TO MATCH THE WORKING-STORAGE LAYOUT STANDARD
003400*                 THE REST OF THE JOB STREAM WAS MOVED TO THIS
003500*                 YEAR -- NO LOGIC CHANGE.
003600*    091105 RPK CONFIRMED WITH ANALYTIC'S MAINTAINER THAT A
003700*                 FULLY-BLANK TN-TEXT (UNRESOLVED PERSON NAME)
003800*                 CORRECTLY RETURNS TN-LENGTH OF ZERO AND DOES
003900*                 NOT ABEND 120-SCAN-LAST-CHUNK.  NO CHANGE.
004000*    021907 RPK YEAR-END COMPILER RECERTIFICATION -- RECOMPILED
004100*                 CLEAN UNDER THE CURRENT IBM-390 COBOL LEVEL.
004200*                 NO SOURCE CHANGE REQUIRED.
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 INPUT-OUTPUT SECTION.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500 01  MISC-FIELDS.
005600     05  WS-CHUNK-IDX            PIC 9(02) COMP.
005700     05  WS-CHAR-IDX             PIC 9(03) COMP.
005800     05  FILLER                  PIC X(02).
005900
006000*    WORKING COPY OF THE TEXT -- BROKEN TWO WAYS BELOW SO WE CAN
006100*    SKIP WHOLE BLANK CHUNKS BEFORE FALLING BACK TO A CHAR SCAN.
006200 01  WS-TEXT-COPY                PIC X(255).
006300 01  WS-CHUNK-VIEW REDEFINES WS-TEXT-COPY.
006400     05  WS-CHUNK-VALUE          PIC X(05) OCCURS 51 TIMES.
006500 01  WS-CHAR-VIEW REDEFINES WS-TEXT-COPY.
006600     05  WS-CHAR-VALUE           PIC X(01) OCCURS 255 TIMES.
006700
006800 LINKAGE SECTION.
006900 01  TN-TEXT                     PIC X(255).
007000 01  TN-TEXT-CHARS REDEFINES TN-TEXT.
007100     05  TN-TEXT-CHAR            PIC X(01) OCCURS 255 TIMES.
007200 01  TN-LENGTH                   PIC S9(04) COMP.
007300
007400 PROCEDURE DIVISION USING TN-TEXT, TN-LENGTH.
007500     PERFORM 100-FIND-LENGTH.
007600     GOBACK.
007700
007800 100-FIND-LENGTH.
007900     MOVE TN-TEXT TO WS-TEXT-COPY.
008000     MOVE 51 TO WS-CHUNK-IDX.
008100     PERFORM 110-SKIP-BLANK-CHUNKS
008200         UNTIL WS-CHUNK-IDX = 0
008300            OR WS-CHUNK-VALUE (WS-CHUNK-IDX) NOT = SPACES.
008400
008500     IF WS-CHUNK-IDX = 0
008600         MOVE 0 TO TN-LENGTH
008700     ELSE
008800         PERFORM 120-SCAN-LAST-CHUNK.
008900
009000 110-SKIP-BLANK-CHUNKS.
009100     SUBTRACT 1 FROM WS-CHUNK-IDX.
009200
009300 120-SCAN-LAST-CHUNK.
009400     COMPUTE WS-CHAR-IDX = WS-CHUNK-IDX * 5.
009500     PERFORM 130-BACK-UP-OVER-BLANKS
009600         UNTIL WS-CHAR-IDX = 0
009700            OR WS-CHAR-VALUE (WS-CHAR-IDX) NOT = SPACE.
009800     MOVE WS-CHAR-IDX TO TN-LENGTH.
009900
010000 130-BACK-UP-OVER-BLANKS.
010100     SUBTRACT 1 FROM WS-CHAR-IDX.
