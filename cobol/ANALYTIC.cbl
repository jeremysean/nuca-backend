000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ANALYTIC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/10/89.
000600 DATE-COMPILED. 07/10/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRINTS THE CONSUMPTION ANALYTICS REPORT.
001300*          IT READS SCAN-SESSION-FILE, WHICH MUST ALREADY BE IN
001400*          PERSON-ID/SCAN-DATE SEQUENCE (A SORT STEP AHEAD OF
001500*          THIS ONE IN THE JOB STREAM DOES THAT), AND PRODUCES
001600*          ONE SECTION PER PERSON -- A DAILY LINE FOR EVERY DATE
001700*          FROM THE PERSON'S EARLIEST SCAN THROUGH TODAY, A
001800*          PERSON TOTAL LINE, AND THE CONSECUTIVE-DAY STREAK.
001900*
002000*          SCANPROC APPENDS A TRAILER RECORD TO THE END OF
002100*          SCAN-SESSION-FILE CARRYING ITS OWN RUN TOTALS --
002200*          SCANS WRITTEN, NOT-FOUND COUNTS AND THE PER-GRADE
002300*          COUNTS.  THIS PROGRAM CARRIES THOSE STRAIGHT THROUGH
002400*          TO THE FINAL GRAND-TOTAL LINE.
002500*
002600******************************************************************
002700
002800         INPUT FILE              -   SCANSESS-FILE
002900
003000         INPUT FILE              -   PROFILE-FILE
003100
003200         OUTPUT FILE PRODUCED    -   ANALYTRPT
003300
003400         DUMP FILE               -   SYSOUT
003500
003600******************************************************************
003700*CHANGE-LOG.
003800*    071089 JS  ORIGINAL PROGRAM.
003900*    091289 JS  STREAK COUNT WAS BREAKING ON A MISSING "AS OF"
004000*                 DAY EVEN WHEN EVERY EARLIER DAY HAD A SCAN --
004100*                 560-CALC-STREAK NOW ONLY FORGIVES A GAP ON
004200*                 THE VERY FIRST DAY CHECKED.
004300*    042591 TGD LEAP-YEAR TEST IN 546-CHECK-LEAP-YEAR WAS ONLY
004400*                 CHECKING DIVISIBILITY BY 4 -- 1900 WAS BEING
004500*                 TREATED AS A LEAP YEAR.  ADDED THE 100/400
004600*                 CENTURY TEST.
004700*    012399 JS  Y2K READINESS REVIEW -- ACCEPT FROM DATE ONLY
004800*                 RETURNS A 2-DIGIT YEAR.  010-WINDOW-CENTURY
004900*                 ADDED SO THE "AS OF" DATE AND THE DAY-BY-DAY
005000*                 LOOP DO NOT COME UP 100 YEARS SHORT AFTER
005100*                 12/31/1999.
005200*    083003 MLH ADDED THE TRAILER-RECORD PICKUP IN 900-READ-
005300*                 SCANSESS SO THE GRAND-TOTAL LINE NO LONGER
005400*                 SHOWS ZEROES FOR SCANS-PROCESSED AND NOT-
005500*                 FOUND.
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS NEXT-PAGE.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT SCANSESS-FILE
007200     ASSIGN TO UT-S-SCANSESS
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT PROFILE-FILE
007700     ASSIGN TO UT-S-PROFILE
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100     SELECT ANALYTRPT
008200     ASSIGN TO UT-S-ANALYTRPT
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC  PIC X(130).
009500
009600 FD  SCANSESS-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 90 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SCANSESS-FILE-REC.
010200 01  SCANSESS-FILE-REC           PIC X(90).
010300
010400 FD  PROFILE-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 124 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS PROFILE-FILE-REC.
011000 01  PROFILE-FILE-REC            PIC X(124).
011100
011200 FD  ANALYTRPT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 132 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS ANALYTRPT-REC.
011800 01  ANALYTRPT-REC               PIC X(132).
011900
012000 WORKING-STORAGE SECTION.
012100
012200 01  FILE-STATUS-CODES.
012300     05  OFCODE                  PIC X(2).
012400         88 CODE-WRITE    VALUE SPACES.
012500     05  FILLER                  PIC X(02).
012600
012700 COPY SCANSESS.
012800
012900*    THE TRAILER SCANPROC APPENDS TO SCAN-SESSION-FILE -- SAME   083003MLH
013000*    90-BYTE SLOT AS SCANSESS-REC, READ WITH THE SAME "INTO"
013100*    AND REDEFINED HERE TO PICK THE RUN TOTALS BACK OFF IT.
013200 01  TRAILER-VIEW REDEFINES SCANSESS-REC.
013300     05  TR-PERSON-ID            PIC X(10).
013400     05  TR-RECORD-TYPE          PIC X(01).
013500         88  TR-IS-TRAILER       VALUE "T".
013600     05  TR-SCANS-WRITTEN        PIC 9(07).
013700     05  TR-PERSON-NOT-FOUND     PIC 9(07).
013800     05  TR-PRODUCT-NOT-FOUND    PIC 9(07).
013900     05  TR-GRADE-A-COUNT        PIC 9(07).
014000     05  TR-GRADE-B-COUNT        PIC 9(07).
014100     05  TR-GRADE-C-COUNT        PIC 9(07).
014200     05  TR-GRADE-D-COUNT        PIC 9(07).
014300     05  FILLER                  PIC X(30).
014400
014500 COPY PROFILE.
014600
014700*    PERSON NAMES, LOADED ONCE -- SEARCHED BY PERSON-ID TO
014800*    BUILD EACH PERSON HEADING.
014900 01  PROFILE-NAME-TABLE-AREA.
015000     05  PROFILE-NAME-TABLE-ROW OCCURS 2000 TIMES
015100                                 INDEXED BY PROF-IDX.
015200         10  PNT-PERSON-ID           PIC X(10).
015300         10  PNT-PERSON-NAME         PIC X(20).
015400         10  FILLER                  PIC X(02).
015500
015600*    ONE PERSON'S SCAN SESSIONS, ACCUMULATED HERE UNTIL THE
015700*    PERSON-ID BREAKS, THEN WALKED DAY BY DAY IN 540-EMIT-
015800*    DAILY-LINES.  ROWS ARRIVE IN ASCENDING DATE ORDER BECAUSE
015900*    THE INPUT FILE IS SORTED PERSON-ID WITHIN SCAN-DATE.
016000 01  SCAN-ROW-TABLE-AREA.
016100     05  SCAN-ROW OCCURS 1000 TIMES INDEXED BY SCN-IDX.
016200         10  SCN-DATE                PIC 9(08).
016300         10  SCN-CONSUMED            PIC X(01).
016400         10  SCN-SUGAR-PCT           PIC 9(03)V99.
016500         10  SCN-SODIUM-PCT          PIC 9(03)V99.
016600         10  SCN-SATFAT-PCT          PIC 9(03)V99.
016700         10  FILLER                  PIC X(02).
016800
016900*    STANDARD GREGORIAN DAYS-PER-MONTH TABLE, FEBRUARY           042591TGD
017000*    ADJUSTED FOR LEAP YEARS IN 546-CHECK-LEAP-YEAR.
017100 01  DAYS-IN-MONTH-VALUES.
017200     05  FILLER                  PIC 9(02) VALUE 31.
017300     05  FILLER                  PIC 9(02) VALUE 28.
017400     05  FILLER                  PIC 9(02) VALUE 31.
017500     05  FILLER                  PIC 9(02) VALUE 30.
017600     05  FILLER                  PIC 9(02) VALUE 31.
017700     05  FILLER                  PIC 9(02) VALUE 30.
017800     05  FILLER                  PIC 9(02) VALUE 31.
017900     05  FILLER                  PIC 9(02) VALUE 31.
018000     05  FILLER                  PIC 9(02) VALUE 30.
018100     05  FILLER                  PIC 9(02) VALUE 31.
018200     05  FILLER                  PIC 9(02) VALUE 30.
018300     05  FILLER                  PIC 9(02) VALUE 31.
018400 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-VALUES.
018500     05  DAYS-IN-MONTH           PIC 9(02) OCCURS 12 TIMES.
018600
018700 01  WS-CAL-DATE-FLDS.
018800     05  WS-CAL-CCYY             PIC 9(04).
018900     05  WS-CAL-MM               PIC 9(02).
019000     05  WS-CAL-DD               PIC 9(02).
019100 01  WS-CAL-DATE REDEFINES WS-CAL-DATE-FLDS
019200                                 PIC 9(08).
019300
019400 01  WS-ASOF-DATE-FLDS.
019500     05  WS-ASOF-CCYY            PIC 9(04).
019600     05  WS-ASOF-MM              PIC 9(02).
019700     05  WS-ASOF-DD              PIC 9(02).
019800 01  WS-ASOF-DATE REDEFINES WS-ASOF-DATE-FLDS
019900                                 PIC 9(08).
020000
020100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020200     05 RECORDS-READ             PIC 9(7) COMP.
020300     05 WS-ROW-COUNT             PIC 9(4) COMP.
020400     05 WS-LINES                 PIC 9(3) COMP.
020500     05 WS-PAGES                 PIC 9(3) COMP VALUE 1.
020600     05 WS-STREAK-DAYS           PIC 9(5) COMP.
020700     05 WS-DAYS-THIS-MONTH       PIC 9(02) COMP.
020800     05 WS-Q4                    PIC 9(04) COMP.
020900     05 WS-R4                    PIC 9(04) COMP.
021000     05 WS-Q100                  PIC 9(04) COMP.
021100     05 WS-R100                  PIC 9(04) COMP.
021200     05 WS-Q400                  PIC 9(04) COMP.
021300     05 WS-R400                  PIC 9(04) COMP.
021400     05 WS-DAY-CONSUMED-COUNT    PIC 9(5) COMP.
021500     05 WS-DAY-SUGAR-PCT         PIC 9(5)V99 COMP.
021600     05 WS-DAY-SODIUM-PCT        PIC 9(5)V99 COMP.
021700     05 WS-DAY-SATFAT-PCT        PIC 9(5)V99 COMP.
021800     05 WS-PERSON-CONSUMED-COUNT PIC 9(7) COMP.
021900     05 WS-PERSON-SUGAR-PCT      PIC 9(7)V99 COMP.
022000     05 WS-PERSON-SODIUM-PCT     PIC 9(7)V99 COMP.
022100     05 WS-PERSON-SATFAT-PCT     PIC 9(7)V99 COMP.
022200     05 WS-GT-SCANS              PIC 9(7) COMP.
022300     05 WS-GT-PERSON-NF          PIC 9(7) COMP.
022400     05 WS-GT-PRODUCT-NF         PIC 9(7) COMP.
022500     05 WS-GT-NOT-FOUND          PIC 9(7) COMP.
022600     05 WS-GT-GRADE-A            PIC 9(7) COMP.
022700     05 WS-GT-GRADE-B            PIC 9(7) COMP.
022800     05 WS-GT-GRADE-C            PIC 9(7) COMP.
022900     05 WS-GT-GRADE-D            PIC 9(7) COMP.
023000     05 FILLER                   PIC X(02).
023100
023200 01  MISC-WS-FLDS.
023300     05 RETURN-CD                PIC S9(04) VALUE 0.
023400     05 WS-TODAY-DATE            PIC 9(06).
023500     05 WS-TODAY-DATE-ALT REDEFINES WS-TODAY-DATE.
023600         10 WS-TODAY-YY          PIC 9(02).
023700         10 WS-TODAY-MM          PIC 9(02).
023800         10 WS-TODAY-DD          PIC 9(02).
023900     05 WS-TODAY-CCYY            PIC 9(04).
024000     05 WS-CURRENT-PERSON        PIC X(10).
024100     05 WS-PERSON-MIN-DATE       PIC 9(08).
024200     05 WS-RESOLVED-NAME         PIC X(20).
024300     05 FILLER                   PIC X(02).
024400
024500 01  FLAGS-AND-SWITCHES.
024600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
024700         88 NO-MORE-DATA VALUE "N".
024800     05 WS-MORE-PROFILE-SW       PIC X(01) VALUE "Y".
024900         88 WS-NO-MORE-PROFILE VALUE "N".
025000     05 WS-TRAILER-SEEN-SW       PIC X(01) VALUE "N".
025100         88 WS-TRAILER-SEEN    VALUE "Y".
025200     05 WS-DAY-FOUND-SW          PIC X(01) VALUE "N".
025300         88 WS-DAY-FOUND       VALUE "Y".
025400     05 WS-FIRST-DAY-SW          PIC X(01) VALUE "Y".
025500     05 WS-STREAK-BROKEN-SW      PIC X(01) VALUE "N".
025600         88 WS-STREAK-BROKEN   VALUE "Y".
025700     05 FILLER                   PIC X(02).
025800
025900 77  ZERO-VAL                    PIC S9(1) VALUE 0.
026000 77  ONE-VAL                     PIC S9(1) VALUE 1.
026100
026200*    LINKAGE SHAPE TRIMNAME EXPECTS.
026300 01  TN-TEXT                     PIC X(255).
026400 01  TN-LENGTH                   PIC S9(04) COMP.
026500
026600 01  WS-PAGE-HDR-REC.
026700     05  FILLER                  PIC X(01) VALUE SPACE.
026800     05  FILLER                  PIC X(10) VALUE "RUN DATE: ".
026900     05  RH-RUN-CCYY             PIC 9(04).
027000     05  FILLER                  PIC X(01) VALUE "-".
027100     05  RH-RUN-MM               PIC 9(02).
027200     05  FILLER                  PIC X(01) VALUE "-".
027300     05  RH-RUN-DD               PIC 9(02).
027400     05  FILLER                  PIC X(20) VALUE SPACES.
027500     05  FILLER                  PIC X(40) VALUE
027600         "CONSUMPTION ANALYTICS REPORT".
027700     05  FILLER                  PIC X(42)
027800                       VALUE "PAGE:" JUSTIFIED RIGHT.
027900     05  PAGE-NBR-O              PIC ZZ9.
028000     05  FILLER                  PIC X(06) VALUE SPACES.
028100
028200 01  WS-COLUMN-HDR-REC.
028300     05  FILLER                  PIC X(05) VALUE SPACES.
028400     05  FILLER                  PIC X(10) VALUE "DATE".
028500     05  FILLER                  PIC X(05) VALUE SPACES.
028600     05  FILLER                  PIC X(05) VALUE "ITEMS".
028700     05  FILLER                  PIC X(05) VALUE SPACES.
028800     05  FILLER                  PIC X(06) VALUE "SUGAR%".
028900     05  FILLER                  PIC X(04) VALUE SPACES.
029000     05  FILLER                  PIC X(06) VALUE "SODIUM".
029100     05  FILLER                  PIC X(04) VALUE SPACES.
029200     05  FILLER                  PIC X(06) VALUE "SATFAT".
029300     05  FILLER                  PIC X(76) VALUE SPACES.
029400
029500 01  WS-PERSON-HDR-REC.
029600     05  FILLER                  PIC X(03) VALUE SPACES.
029700     05  FILLER                  PIC X(11) VALUE "PERSON ID: ".
029800     05  PH-PERSON-ID            PIC X(10).
029900     05  FILLER                  PIC X(04) VALUE SPACES.
030000     05  FILLER                  PIC X(06) VALUE "NAME: ".
030100     05  PH-PERSON-NAME          PIC X(20).
030200     05  FILLER                  PIC X(78) VALUE SPACES.
030300
030400 01  WS-DAILY-DETAIL-REC.
030500     05  FILLER                  PIC X(05) VALUE SPACES.
030600     05  DTL-DATE-O.
030700         10  DTL-YY              PIC 9(04).
030800         10  FILLER              PIC X(01) VALUE "-".
030900         10  DTL-MM              PIC 9(02).
031000         10  FILLER              PIC X(01) VALUE "-".
031100         10  DTL-DD              PIC 9(02).
031200     05  FILLER                  PIC X(05) VALUE SPACES.
031300     05  DTL-CONSUMED-O          PIC ZZZZ9.
031400     05  FILLER                  PIC X(05) VALUE SPACES.
031500     05  DTL-SUGAR-PCT-O         PIC ZZ9.99.
031600     05  FILLER                  PIC X(04) VALUE SPACES.
031700     05  DTL-SODIUM-PCT-O        PIC ZZ9.99.
031800     05  FILLER                  PIC X(04) VALUE SPACES.
031900     05  DTL-SATFAT-PCT-O        PIC ZZ9.99.
032000     05  FILLER                  PIC X(76) VALUE SPACES.
032100
032200 01  WS-PERSON-TOTAL-REC.
032300     05  FILLER                  PIC X(05) VALUE SPACES.
032400     05  FILLER                  PIC X(14) VALUE "PERSON TOTALS:".
032500     05  FILLER                  PIC X(02) VALUE SPACES.
032600     05  PT-CONSUMED-O           PIC ZZZZ9.
032700     05  FILLER                  PIC X(02) VALUE SPACES.
032800     05  PT-SUGAR-PCT-O          PIC ZZZ9.99.
032900     05  FILLER                  PIC X(02) VALUE SPACES.
033000     05  PT-SODIUM-PCT-O         PIC ZZZ9.99.
033100     05  FILLER                  PIC X(02) VALUE SPACES.
033200     05  PT-SATFAT-PCT-O         PIC ZZZ9.99.
033300     05  FILLER                  PIC X(04) VALUE SPACES.
033400     05  FILLER                  PIC X(08) VALUE "STREAK: ".
033500     05  PT-STREAK-O             PIC ZZ9.
033600     05  FILLER                  PIC X(05) VALUE " DAYS".
033700     05  FILLER                  PIC X(54) VALUE SPACES.
033800
033900 01  WS-GRAND-TOTAL-REC.
034000     05  FILLER                  PIC X(05) VALUE SPACES.
034100     05  FILLER                  PIC X(15) VALUE "GRAND TOTALS - ".
034200     05  FILLER                  PIC X(08) VALUE "SCANS: ".
034300     05  GT-SCANS-O              PIC ZZZZZZ9.
034400     05  FILLER                  PIC X(04) VALUE " A: ".
034500     05  GT-GRADE-A-O            PIC ZZZZZ9.
034600     05  FILLER                  PIC X(04) VALUE " B: ".
034700     05  GT-GRADE-B-O            PIC ZZZZZ9.
034800     05  FILLER                  PIC X(04) VALUE " C: ".
034900     05  GT-GRADE-C-O            PIC ZZZZZ9.
035000     05  FILLER                  PIC X(04) VALUE " D: ".
035100     05  GT-GRADE-D-O            PIC ZZZZZ9.
035200     05  FILLER                  PIC X(12) VALUE " NOT-FOUND: ".
035300     05  GT-NOT-FOUND-O          PIC ZZZZZZ9.
035400     05  FILLER                  PIC X(38) VALUE SPACES.
035500
035600 01  WS-BLANK-LINE.
035700     05  FILLER                  PIC X(132) VALUE SPACES.
035800
035900 COPY ABENDREC.
036000
036100 PROCEDURE DIVISION.
036200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036300     PERFORM 100-MAINLINE THRU 100-EXIT
036400             UNTIL NO-MORE-DATA.
036500     IF WS-ROW-COUNT > 0
036600         PERFORM 500-PROCESS-PERSON THRU 500-EXIT.
036700     PERFORM 990-WRITE-GRAND-TOTAL THRU 990-EXIT.
036800     PERFORM 999-CLEANUP THRU 999-EXIT.
036900     MOVE +0 TO RETURN-CODE.
037000     GOBACK.
037100
037200 000-HOUSEKEEPING.
037300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037400     DISPLAY "******** BEGIN JOB ANALYTIC ********".
037500     ACCEPT WS-TODAY-DATE FROM DATE.
037600     PERFORM 010-WINDOW-CENTURY THRU 010-EXIT.
037700     MOVE WS-TODAY-CCYY TO WS-ASOF-CCYY.
037800     MOVE WS-TODAY-MM TO WS-ASOF-MM.
037900     MOVE WS-TODAY-DD TO WS-ASOF-DD.
038000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
038100     MOVE 1 TO WS-PAGES.
038200     MOVE 99 TO WS-LINES.
038300     MOVE SPACES TO WS-CURRENT-PERSON.
038400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
038500     PERFORM 810-LOAD-PROFILE-NAMES THRU 810-EXIT.
038600     PERFORM 900-READ-SCANSESS THRU 900-EXIT.
038700     IF NO-MORE-DATA AND RECORDS-READ = 0
038800         MOVE "EMPTY SCAN-SESSION FILE" TO ABEND-REASON
038900         GO TO 1000-ABEND-RTN.
039000 000-EXIT.
039100     EXIT.
039200
039300 010-WINDOW-CENTURY.
039400     IF WS-TODAY-YY < 50
039500         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
039600     ELSE
039700         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY.
039800 010-EXIT.
039900     EXIT.
040000
040100 100-MAINLINE.
040200     MOVE "100-MAINLINE" TO PARA-NAME.
040300     IF SS-PERSON-ID NOT = WS-CURRENT-PERSON
040400         IF WS-ROW-COUNT > 0
040500             PERFORM 500-PROCESS-PERSON THRU 500-EXIT
040600         END-IF
040700         MOVE SS-PERSON-ID TO WS-CURRENT-PERSON
040800         MOVE 0 TO WS-ROW-COUNT
040900     END-IF.
041000     PERFORM 300-STORE-SCAN-ROW THRU 300-EXIT.
041100     PERFORM 900-READ-SCANSESS THRU 900-EXIT.
041200 100-EXIT.
041300     EXIT.
041400
041500 300-STORE-SCAN-ROW.
041600     ADD 1 TO WS-ROW-COUNT.
041700     SET SCN-IDX TO WS-ROW-COUNT.
041800     MOVE SS-SCAN-DATE TO SCN-DATE (SCN-IDX).
041900     MOVE SS-LOGGED-AS-CONSUMED TO SCN-CONSUMED (SCN-IDX).
042000     MOVE SS-SUGAR-PCT-OF-LIMIT TO SCN-SUGAR-PCT (SCN-IDX).
042100     MOVE SS-SODIUM-PCT-OF-LIMIT TO SCN-SODIUM-PCT (SCN-IDX).
042200     MOVE SS-SATFAT-PCT-OF-LIMIT TO SCN-SATFAT-PCT (SCN-IDX).
042300 300-EXIT.
042400     EXIT.
042500
042600 500-PROCESS-PERSON.
042700     MOVE "500-PROCESS-PERSON" TO PARA-NAME.
042800     MOVE SCN-DATE (1) TO WS-PERSON-MIN-DATE.
042900     MOVE 0 TO WS-PERSON-CONSUMED-COUNT.
043000     MOVE 0 TO WS-PERSON-SUGAR-PCT.
043100     MOVE 0 TO WS-PERSON-SODIUM-PCT.
043200     MOVE 0 TO WS-PERSON-SATFAT-PCT.
043300     PERFORM 520-WRITE-PERSON-HDR THRU 520-EXIT.
043400     PERFORM 540-EMIT-DAILY-LINES THRU 540-EXIT.
043500     PERFORM 560-CALC-STREAK THRU 560-EXIT.
043600     PERFORM 580-WRITE-PERSON-TOTAL THRU 580-EXIT.
043700 500-EXIT.
043800     EXIT.
043900
044000 520-WRITE-PERSON-HDR.
044100     MOVE "520-WRITE-PERSON-HDR" TO PARA-NAME.
044200     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
044300     PERFORM 720-WRITE-COLUMN-HDR THRU 720-EXIT.
044400
044500     MOVE SPACES TO WS-RESOLVED-NAME.
044600     SET PROF-IDX TO 1.
044700     SEARCH PROFILE-NAME-TABLE-ROW
044800         AT END
044900             NEXT SENTENCE
045000         WHEN PNT-PERSON-ID (PROF-IDX) = WS-CURRENT-PERSON
045100             MOVE PNT-PERSON-NAME (PROF-IDX) TO WS-RESOLVED-NAME
045200     END-SEARCH.
045300
045400     MOVE SPACES TO TN-TEXT.
045500     MOVE WS-RESOLVED-NAME TO TN-TEXT.
045600     CALL "TRIMNAME" USING TN-TEXT, TN-LENGTH.
045700
045800     MOVE WS-CURRENT-PERSON TO PH-PERSON-ID.
045900     IF TN-LENGTH = 0
046000         MOVE "(NAME NOT ON FILE)" TO PH-PERSON-NAME
046100     ELSE
046200         MOVE WS-RESOLVED-NAME (1:TN-LENGTH) TO PH-PERSON-NAME.
046300
046400     WRITE ANALYTRPT-REC FROM WS-PERSON-HDR-REC
046500         AFTER ADVANCING 2.
046600     ADD 2 TO WS-LINES.
046700 520-EXIT.
046800     EXIT.
046900
047000 540-EMIT-DAILY-LINES.
047100     MOVE "540-EMIT-DAILY-LINES" TO PARA-NAME.
047200     MOVE WS-PERSON-MIN-DATE TO WS-CAL-DATE.
047300     PERFORM 544-EMIT-ONE-DAY-LINE THRU 544-EXIT
047400         UNTIL WS-CAL-DATE > WS-ASOF-DATE.
047500 540-EXIT.
047600     EXIT.
047700
047800 544-EMIT-ONE-DAY-LINE.
047900     PERFORM 550-SUM-ONE-DAY THRU 550-EXIT.
048000     PERFORM 555-WRITE-DAILY-LINE THRU 555-EXIT.
048100     ADD WS-DAY-CONSUMED-COUNT TO WS-PERSON-CONSUMED-COUNT.
048200     ADD WS-DAY-SUGAR-PCT TO WS-PERSON-SUGAR-PCT.
048300     ADD WS-DAY-SODIUM-PCT TO WS-PERSON-SODIUM-PCT.
048400     ADD WS-DAY-SATFAT-PCT TO WS-PERSON-SATFAT-PCT.
048500     PERFORM 545-ADD-ONE-DAY THRU 545-EXIT.
048600 544-EXIT.
048700     EXIT.
048800
048900 545-ADD-ONE-DAY.
049000     MOVE DAYS-IN-MONTH (WS-CAL-MM) TO WS-DAYS-THIS-MONTH.
049100     IF WS-CAL-MM = 2
049200         PERFORM 546-CHECK-LEAP-YEAR THRU 546-EXIT.
049300     ADD 1 TO WS-CAL-DD.
049400     IF WS-CAL-DD > WS-DAYS-THIS-MONTH
049500         MOVE 1 TO WS-CAL-DD
049600         ADD 1 TO WS-CAL-MM
049700         IF WS-CAL-MM > 12
049800             MOVE 1 TO WS-CAL-MM
049900             ADD 1 TO WS-CAL-CCYY.
050000 545-EXIT.
050100     EXIT.
050200
050300 546-CHECK-LEAP-YEAR.
050400     MOVE 28 TO WS-DAYS-THIS-MONTH.
050500     DIVIDE WS-CAL-CCYY BY 4 GIVING WS-Q4 REMAINDER WS-R4.
050600     IF WS-R4 = 0
050700         DIVIDE WS-CAL-CCYY BY 100 GIVING WS-Q100 REMAINDER WS-R100
050800         IF WS-R100 NOT = 0
050900             MOVE 29 TO WS-DAYS-THIS-MONTH
051000         ELSE
051100             DIVIDE WS-CAL-CCYY BY 400 GIVING WS-Q400
051200                                           REMAINDER WS-R400
051300             IF WS-R400 = 0
051400                 MOVE 29 TO WS-DAYS-THIS-MONTH.
051500 546-EXIT.
051600     EXIT.
051700
051800 550-SUM-ONE-DAY.
051900     MOVE 0 TO WS-DAY-CONSUMED-COUNT.
052000     MOVE 0 TO WS-DAY-SUGAR-PCT.
052100     MOVE 0 TO WS-DAY-SODIUM-PCT.
052200     MOVE 0 TO WS-DAY-SATFAT-PCT.
052300     PERFORM 552-SUM-ONE-ROW
052400         VARYING SCN-IDX FROM 1 BY 1 UNTIL SCN-IDX > WS-ROW-COUNT.
052500 550-EXIT.
052600     EXIT.
052700
052800 552-SUM-ONE-ROW.
052900     IF SCN-DATE (SCN-IDX) = WS-CAL-DATE
053000        AND SCN-CONSUMED (SCN-IDX) = "Y"
053100         ADD 1 TO WS-DAY-CONSUMED-COUNT
053200         ADD SCN-SUGAR-PCT (SCN-IDX) TO WS-DAY-SUGAR-PCT
053300         ADD SCN-SODIUM-PCT (SCN-IDX) TO WS-DAY-SODIUM-PCT
053400         ADD SCN-SATFAT-PCT (SCN-IDX) TO WS-DAY-SATFAT-PCT.
053500 552-EXIT.
053600     EXIT.
053700
053800 555-WRITE-DAILY-LINE.
053900     MOVE WS-CAL-CCYY TO DTL-YY.
054000     MOVE WS-CAL-MM TO DTL-MM.
054100     MOVE WS-CAL-DD TO DTL-DD.
054200     MOVE WS-DAY-CONSUMED-COUNT TO DTL-CONSUMED-O.
054300     MOVE WS-DAY-SUGAR-PCT TO DTL-SUGAR-PCT-O.
054400     MOVE WS-DAY-SODIUM-PCT TO DTL-SODIUM-PCT-O.
054500     MOVE WS-DAY-SATFAT-PCT TO DTL-SATFAT-PCT-O.
054600     WRITE ANALYTRPT-REC FROM WS-DAILY-DETAIL-REC
054700         AFTER ADVANCING 1.
054800     ADD 1 TO WS-LINES.
054900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
055000 555-EXIT.
055100     EXIT.
055200
055300 560-CALC-STREAK.
055400     MOVE "560-CALC-STREAK" TO PARA-NAME.
055500     MOVE 0 TO WS-STREAK-DAYS.
055600     MOVE WS-ASOF-DATE TO WS-CAL-DATE.
055700     MOVE "Y" TO WS-FIRST-DAY-SW.
055800     MOVE "N" TO WS-STREAK-BROKEN-SW.
055900     PERFORM 562-STREAK-STEP THRU 562-EXIT
056000         UNTIL WS-STREAK-BROKEN.
056100 560-EXIT.
056200     EXIT.
056300
056400 562-STREAK-STEP.
056500     PERFORM 568-DAY-HAS-SCAN THRU 568-EXIT.
056600     IF WS-DAY-FOUND
056700         ADD 1 TO WS-STREAK-DAYS
056800         PERFORM 565-SUBTRACT-ONE-DAY THRU 565-EXIT
056900     ELSE
057000         IF WS-FIRST-DAY-SW = "Y"
057100             PERFORM 565-SUBTRACT-ONE-DAY THRU 565-EXIT
057200         ELSE
057300             MOVE "Y" TO WS-STREAK-BROKEN-SW.
057400     MOVE "N" TO WS-FIRST-DAY-SW.
057500     IF WS-CAL-DATE < WS-PERSON-MIN-DATE
057600         MOVE "Y" TO WS-STREAK-BROKEN-SW.
057700 562-EXIT.
057800     EXIT.
057900
058000 565-SUBTRACT-ONE-DAY.
058100     SUBTRACT 1 FROM WS-CAL-DD.
058200     IF WS-CAL-DD < 1
058300         SUBTRACT 1 FROM WS-CAL-MM
058400         IF WS-CAL-MM < 1
058500             MOVE 12 TO WS-CAL-MM
058600             SUBTRACT 1 FROM WS-CAL-CCYY
058700         END-IF
058800         MOVE DAYS-IN-MONTH (WS-CAL-MM) TO WS-DAYS-THIS-MONTH
058900         IF WS-CAL-MM = 2
059000             PERFORM 546-CHECK-LEAP-YEAR THRU 546-EXIT
059100         END-IF
059200         MOVE WS-DAYS-THIS-MONTH TO WS-CAL-DD.
059300 565-EXIT.
059400     EXIT.
059500
059600 568-DAY-HAS-SCAN.
059700     MOVE "N" TO WS-DAY-FOUND-SW.
059800     PERFORM 569-CHECK-ONE-ROW
059900         VARYING SCN-IDX FROM 1 BY 1
060000         UNTIL SCN-IDX > WS-ROW-COUNT OR WS-DAY-FOUND.
060100 568-EXIT.
060200     EXIT.
060300
060400 569-CHECK-ONE-ROW.
060500     IF SCN-DATE (SCN-IDX) = WS-CAL-DATE
060600         MOVE "Y" TO WS-DAY-FOUND-SW.
060700 569-EXIT.
060800     EXIT.
060900
061000 580-WRITE-PERSON-TOTAL.
061100     MOVE "580-WRITE-PERSON-TOTAL" TO PARA-NAME.
061200     MOVE WS-PERSON-CONSUMED-COUNT TO PT-CONSUMED-O.
061300     MOVE WS-PERSON-SUGAR-PCT TO PT-SUGAR-PCT-O.
061400     MOVE WS-PERSON-SODIUM-PCT TO PT-SODIUM-PCT-O.
061500     MOVE WS-PERSON-SATFAT-PCT TO PT-SATFAT-PCT-O.
061600     MOVE WS-STREAK-DAYS TO PT-STREAK-O.
061700     WRITE ANALYTRPT-REC FROM WS-PERSON-TOTAL-REC
061800         AFTER ADVANCING 2.
061900     ADD 2 TO WS-LINES.
062000 580-EXIT.
062100     EXIT.
062200
062300 700-WRITE-PAGE-HDR.
062400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
062500     MOVE WS-ASOF-CCYY TO RH-RUN-CCYY.
062600     MOVE WS-ASOF-MM TO RH-RUN-MM.
062700     MOVE WS-ASOF-DD TO RH-RUN-DD.
062800     MOVE WS-PAGES TO PAGE-NBR-O.
062900     WRITE ANALYTRPT-REC FROM WS-PAGE-HDR-REC
063000         AFTER ADVANCING NEXT-PAGE.
063100     ADD 1 TO WS-PAGES.
063200     MOVE 2 TO WS-LINES.
063300 700-EXIT.
063400     EXIT.
063500
063600 720-WRITE-COLUMN-HDR.
063700     MOVE "720-WRITE-COLUMN-HDR" TO PARA-NAME.
063800     WRITE ANALYTRPT-REC FROM WS-COLUMN-HDR-REC
063900         AFTER ADVANCING 2.
064000     ADD 2 TO WS-LINES.
064100 720-EXIT.
064200     EXIT.
064300
064400 790-CHECK-PAGINATION.
064500     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
064600     IF WS-LINES > 55
064700         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
064800         PERFORM 720-WRITE-COLUMN-HDR THRU 720-EXIT.
064900 790-EXIT.
065000     EXIT.
065100
065200 800-OPEN-FILES.
065300     MOVE "800-OPEN-FILES" TO PARA-NAME.
065400     OPEN INPUT SCANSESS-FILE, PROFILE-FILE.
065500     OPEN OUTPUT ANALYTRPT, SYSOUT.
065600 800-EXIT.
065700     EXIT.
065800
065900 810-LOAD-PROFILE-NAMES.
066000     MOVE "810-LOAD-PROFILE-NAMES" TO PARA-NAME.
066100     READ PROFILE-FILE INTO PROFILE-REC
066200         AT END MOVE "N" TO WS-MORE-PROFILE-SW
066300     END-READ.
066400     PERFORM 811-STORE-NAME-ROW THRU 811-EXIT
066500         VARYING PROF-IDX FROM 1 BY 1 UNTIL WS-NO-MORE-PROFILE.
066600 810-EXIT.
066700     EXIT.
066800
066900 811-STORE-NAME-ROW.
067000     MOVE PR-PERSON-ID TO PNT-PERSON-ID (PROF-IDX).
067100     MOVE PR-PERSON-NAME TO PNT-PERSON-NAME (PROF-IDX).
067200     READ PROFILE-FILE INTO PROFILE-REC
067300         AT END MOVE "N" TO WS-MORE-PROFILE-SW
067400         GO TO 811-EXIT
067500     END-READ.
067600 811-EXIT.
067700     EXIT.
067800
067900 850-CLOSE-FILES.
068000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
068100     CLOSE SCANSESS-FILE, PROFILE-FILE, ANALYTRPT, SYSOUT.
068200 850-EXIT.
068300     EXIT.
068400
068500 900-READ-SCANSESS.
068600     READ SCANSESS-FILE INTO SCANSESS-REC
068700         AT END MOVE "N" TO MORE-DATA-SW
068800         GO TO 900-EXIT
068900     END-READ.
069000     ADD 1 TO RECORDS-READ.
069100     IF TR-IS-TRAILER
069200         MOVE "Y" TO WS-TRAILER-SEEN-SW
069300         MOVE "N" TO MORE-DATA-SW
069400         MOVE TR-SCANS-WRITTEN TO WS-GT-SCANS
069500         MOVE TR-PERSON-NOT-FOUND TO WS-GT-PERSON-NF
069600         MOVE TR-PRODUCT-NOT-FOUND TO WS-GT-PRODUCT-NF
069700         MOVE TR-GRADE-A-COUNT TO WS-GT-GRADE-A
069800         MOVE TR-GRADE-B-COUNT TO WS-GT-GRADE-B
069900         MOVE TR-GRADE-C-COUNT TO WS-GT-GRADE-C
070000         MOVE TR-GRADE-D-COUNT TO WS-GT-GRADE-D.
070100 900-EXIT.
070200     EXIT.
070300
070400 990-WRITE-GRAND-TOTAL.
070500     MOVE "990-WRITE-GRAND-TOTAL" TO PARA-NAME.
070600     COMPUTE WS-GT-NOT-FOUND = WS-GT-PERSON-NF + WS-GT-PRODUCT-NF.
070700     MOVE WS-GT-SCANS TO GT-SCANS-O.
070800     MOVE WS-GT-GRADE-A TO GT-GRADE-A-O.
070900     MOVE WS-GT-GRADE-B TO GT-GRADE-B-O.
071000     MOVE WS-GT-GRADE-C TO GT-GRADE-C-O.
071100     MOVE WS-GT-GRADE-D TO GT-GRADE-D-O.
071200     MOVE WS-GT-NOT-FOUND TO GT-NOT-FOUND-O.
071300     WRITE ANALYTRPT-REC FROM WS-BLANK-LINE
071400         AFTER ADVANCING 1.
071500     WRITE ANALYTRPT-REC FROM WS-GRAND-TOTAL-REC
071600         AFTER ADVANCING 1.
071700 990-EXIT.
071800     EXIT.
071900
072000 999-CLEANUP.
072100     MOVE "999-CLEANUP" TO PARA-NAME.
072200     IF NOT WS-TRAILER-SEEN
072300         MOVE "MISSING SCAN-SESSION TRAILER RECORD"
072400                                 TO ABEND-REASON
072500         GO TO 1000-ABEND-RTN.
072600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
072700     DISPLAY "** SCAN-SESSION RECORDS READ **".
072800     DISPLAY RECORDS-READ.
072900     DISPLAY "******** NORMAL END OF JOB ANALYTIC ********".
073000 999-EXIT.
073100     EXIT.
073200
073300 1000-ABEND-RTN.
073400     WRITE SYSOUT-REC FROM ABEND-REC.
073500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
073600     DISPLAY "*** ABNORMAL END OF JOB - ANALYTIC ***" UPON CONSOLE.
073700     DIVIDE ZERO-VAL INTO ONE-VAL.
