000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  EERCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    CALCULATES ONE PERSON'S ESTIMATED ENERGY REQUIREMENT (EER)
001400*    AND THE DAILY SOFT/HARD NUTRIENT LIMITS THAT RIDE ON TOP OF
001500*    IT -- SUGAR, SODIUM, SATURATED FAT AND TRANS FAT.  CALLED BY
001600*    LIMPROC ONCE PER PROFILE RECORD.  THIS MEMBER DOES NO I/O OF
001700*    ITS OWN -- ALL VALUES COME AND GO THROUGH EER-CALC-REC.
001800*
001900*    MODELLED ON THE OLD CLCLBCST COST-CALC SUBPROGRAM -- SAME
002000*    SHAPE, LINKAGE-SECTION RECORD IN/OUT, RETURN-CD, NO PARAGRAPH
002100*    RANGES.
002200*
002300******************************************************************
002400*CHANGE-LOG.
002500*    031489 JS  ORIGINAL PROGRAM, REPLACES THE SPREADSHEET THE
002600*                 DIETITIANS WERE FIGURING THESE BY HAND.
002700*    040689 JS  ADDED THE CHILD EER TABLE -- ORIGINAL CUT ONLY
002800*                 HANDLED AGE 14 AND UP.
002900*    091291 TGD SODIUM LIMIT WAS NOT SCALING FOR CHILDREN.  ADDED
003000*                 090-CALC-CHILD-SODIUM-FACTOR.
003100*    022593 JS  CLAMP ON EER WAS BACKWARDS, LETTING VALUES UNDER
003200*                 1000 KCAL THROUGH.  FIXED IN 100-CALC-EER.
003300*    110794 MLH PREGNANCY ADD-ON WAS BEING APPLIED AFTER THE
003400*                 CLAMP INSTEAD OF BEFORE.  MOVED THE ADD UP.
003500*    012399 JS  Y2K READINESS REVIEW -- NO 2-DIGIT YEARS ANYWHERE
003600*                 IN THIS MEMBER, EC-AGE-YEARS COMES IN PRE-
003700*                 COMPUTED FROM LIMPROC.  NO CHANGE REQUIRED.
003800*    050301 RPK SATURATED-FAT PERCENT TABLE HAD HARD AND SOFT
003900*                 COLUMNS REVERSED FOR THE CVD/GLUCOSE-RISK ROW.
004000*                 FIXED SATFAT-PCT-VALUES.
004100*    081403 RPK ADDED TRANS-FAT HARD LIMIT PER NEW DIETARY
004200*                 GUIDANCE FROM THE NUTRITION COMMITTEE.
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 INPUT-OUTPUT SECTION.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500 01  MISC-FIELDS.
005600     05  WS-EER-RAW              PIC S9(5)V9999 COMP-3.
005700     05  WS-HEIGHT-M             PIC 9(1)V9999 COMP-3.
005800     05  WS-SEX-IDX              PIC 9(1) COMP.
005900     05  WS-ACT-IDX              PIC 9(1) COMP.
006000     05  WS-RISK-IDX             PIC 9(1) COMP.
006100     05  WS-PA-COEFF             PIC 9V9999.
006200     05  WS-SUGAR-PCT            PIC 9V99.
006300     05  WS-SODIUM-FACTOR        PIC 9V9999.
006400     05  WS-SODIUM-HARD          PIC 9(5)V9999 COMP-3.
006500     05  WS-SODIUM-SOFT          PIC 9(5)V9999 COMP-3.
006600     05  WS-SATFAT-PCT           PIC 9V99.
006700     05  FILLER                  PIC X(02).
006800
006900*    PHYSICAL-ACTIVITY COEFFICIENT TABLE -- ROW 1 IS MALE, ROW
007000*    2 IS FEMALE/OTHER; COLUMNS ARE SEDENTARY, LIGHT, ACTIVE,
007100*    VERY-ACTIVE IN THAT ORDER.  VALUES PER THE DIETITIANS'
007200*    WORKSHEET -- SEE 100-CALC-EER.
007300 01  PA-COEFFICIENT-VALUES.
007400     05  FILLER                  PIC 9V9999 VALUE 1.0000.
007500     05  FILLER                  PIC 9V9999 VALUE 1.1100.
007600     05  FILLER                  PIC 9V9999 VALUE 1.2500.
007700     05  FILLER                  PIC 9V9999 VALUE 1.4800.
007800     05  FILLER                  PIC 9V9999 VALUE 1.0000.
007900     05  FILLER                  PIC 9V9999 VALUE 1.1200.
008000     05  FILLER                  PIC 9V9999 VALUE 1.2700.
008100     05  FILLER                  PIC 9V9999 VALUE 1.4500.
008200 01  PA-COEFFICIENT-TABLE REDEFINES PA-COEFFICIENT-VALUES.
008300     05  PA-SEX-ROW OCCURS 2 TIMES.
008400         10  PA-COEFFICIENT      PIC 9V9999 OCCURS 4 TIMES.
008500
008600*    ADDED-SUGAR PERCENT-OF-EER TABLE -- ROW 1 IS GLUCOSE-RISK,
008700*    ROW 2 IS NO GLUCOSE RISK; COLUMN 1 IS HARD%, COLUMN 2 IS
008800*    SOFT%.  SEE 200-CALC-SUGAR-LIMITS.
008900 01  SUGAR-PCT-VALUES.
009000     05  FILLER                  PIC 9V99 VALUE 5.00.
009100     05  FILLER                  PIC 9V99 VALUE 5.00.
009200     05  FILLER                  PIC 9V99 VALUE 10.00.
009300     05  FILLER                  PIC 9V99 VALUE 7.50.
009400 01  SUGAR-PCT-TABLE REDEFINES SUGAR-PCT-VALUES.
009500     05  SUGAR-PCT-ROW OCCURS 2 TIMES.
009600         10  SUGAR-PCT           PIC 9V99 OCCURS 2 TIMES.
009700
009800*    SATURATED-FAT PERCENT-OF-EER TABLE -- ROW 1 IS CVD-RISK OR
009900*    GLUCOSE-RISK, ROW 2 IS NEITHER; COLUMN 1 IS HARD%, COLUMN
010000*    2 IS SOFT%.  SEE 400-CALC-SATFAT-LIMITS.
010100 01  SATFAT-PCT-VALUES.
010200     05  FILLER                  PIC 9V99 VALUE 7.00.
010300     05  FILLER                  PIC 9V99 VALUE 6.00.
010400     05  FILLER                  PIC 9V99 VALUE 10.00.
010500     05  FILLER                  PIC 9V99 VALUE 8.00.
010600 01  SATFAT-PCT-TABLE REDEFINES SATFAT-PCT-VALUES.
010700     05  SATFAT-PCT-ROW OCCURS 2 TIMES.
010800         10  SATFAT-PCT          PIC 9V99 OCCURS 2 TIMES.
010900
011000 LINKAGE SECTION.
011100 01  EER-CALC-REC.
011200     05  EC-AGE-YEARS            PIC 9(03).
011300     05  EC-SEX                  PIC X(06).
011400     05  EC-ACTIVITY-LEVEL       PIC X(11).
011500     05  EC-HEIGHT-CM            PIC 9(03)V9.
011600     05  EC-WEIGHT-KG            PIC 9(03)V9.
011700     05  EC-FLAG-CHILD           PIC X(01).
011800     05  EC-RISK-FLAGS-ALT REDEFINES
011900                                 EC-FLAG-CHILD
012000                                 PIC X(05).
012100     05  EC-FLAG-GLUCOSE-RISK    PIC X(01).
012200     05  EC-FLAG-CVD-RISK        PIC X(01).
012300     05  EC-FLAG-HTN-RISK        PIC X(01).
012400     05  EC-FLAG-PREGNANCY       PIC X(01).
012500     05  EC-EER-KCAL             PIC 9(05)V99.
012600     05  EC-SUGAR-SOFT-G         PIC 9(04)V99.
012700     05  EC-SUGAR-LIMITS-ALT REDEFINES
012800                                 EC-SUGAR-SOFT-G
012900                                 PIC X(12).
013000     05  EC-SUGAR-HARD-G         PIC 9(04)V99.
013100     05  EC-SODIUM-SOFT-MG       PIC 9(05)V99.
013200     05  EC-SODIUM-HARD-MG       PIC 9(05)V99.
013300     05  EC-SATFAT-SOFT-G        PIC 9(04)V99.
013400     05  EC-SATFAT-HARD-G        PIC 9(04)V99.
013500     05  EC-TRANSFAT-HARD-G      PIC 9(04)V99.
013600     05  FILLER                  PIC X(02).
013700
013800 01  RETURN-CD                   PIC S9(4) COMP.
013900
014000 PROCEDURE DIVISION USING EER-CALC-REC, RETURN-CD.
014100     PERFORM 100-CALC-EER.
014200     PERFORM 200-CALC-SUGAR-LIMITS.
014300     PERFORM 300-CALC-SODIUM-LIMITS.
014400     PERFORM 400-CALC-SATFAT-LIMITS.
014500     PERFORM 500-CALC-TRANSFAT-LIMIT.
014600
014700     MOVE ZERO TO RETURN-CD.
014800     GOBACK.
014900
015000 100-CALC-EER.
015100*    CHILD TABLE BELOW AGE 14, ADULT EQUATION AT 14 AND OVER.
015200     IF EC-AGE-YEARS < 14
015300         PERFORM 110-CALC-CHILD-EER
015400     ELSE
015500         PERFORM 120-CALC-ADULT-EER.
015600
015700     IF EC-FLAG-PREGNANCY = "Y"                                  110794MLH
015800         ADD 340 TO WS-EER-RAW.
015900
016000     IF WS-EER-RAW < 1000
016100         MOVE 1000 TO WS-EER-RAW.
016200     IF WS-EER-RAW > 3500
016300         MOVE 3500 TO WS-EER-RAW.
016400
016500     COMPUTE EC-EER-KCAL ROUNDED = WS-EER-RAW.
016600
016700 110-CALC-CHILD-EER.
016800     EVALUATE TRUE
016900         WHEN EC-AGE-YEARS >= 3 AND EC-AGE-YEARS <= 8
017000             IF EC-SEX = "male  "
017100                 IF EC-ACTIVITY-LEVEL = "active     " OR
017200                    EC-ACTIVITY-LEVEL = "very_active"
017300                     MOVE 1400 TO WS-EER-RAW
017400                 ELSE
017500                     MOVE 1200 TO WS-EER-RAW
017600             ELSE
017700                 IF EC-ACTIVITY-LEVEL = "active     " OR
017800                    EC-ACTIVITY-LEVEL = "very_active"
017900                     MOVE 1300 TO WS-EER-RAW
018000                 ELSE
018100                     MOVE 1100 TO WS-EER-RAW
018200         WHEN EC-AGE-YEARS >= 9 AND EC-AGE-YEARS <= 13
018300             IF EC-SEX = "male  "
018400                 IF EC-ACTIVITY-LEVEL = "active     " OR
018500                    EC-ACTIVITY-LEVEL = "very_active"
018600                     MOVE 1800 TO WS-EER-RAW
018700                 ELSE
018800                     MOVE 1600 TO WS-EER-RAW
018900             ELSE
019000                 IF EC-ACTIVITY-LEVEL = "active     " OR
019100                    EC-ACTIVITY-LEVEL = "very_active"
019200                     MOVE 1700 TO WS-EER-RAW
019300                 ELSE
019400                     MOVE 1500 TO WS-EER-RAW
019500         WHEN OTHER
019600             MOVE 1400 TO WS-EER-RAW
019700     END-EVALUATE.
019800
019900 120-CALC-ADULT-EER.
020000     COMPUTE WS-HEIGHT-M ROUNDED = EC-HEIGHT-CM / 100.
020100     PERFORM 130-LOOK-UP-PA-COEFFICIENT.
020200
020300     IF EC-SEX = "male  "
020400         COMPUTE WS-EER-RAW ROUNDED =
020500             662 - (9.53 * EC-AGE-YEARS) +
020600             (WS-PA-COEFF * ((15.91 * EC-WEIGHT-KG) +
020700                             (539.6 * WS-HEIGHT-M)))
020800     ELSE
020900         COMPUTE WS-EER-RAW ROUNDED =
021000             354 - (6.91 * EC-AGE-YEARS) +
021100             (WS-PA-COEFF * ((9.36 * EC-WEIGHT-KG) +
021200                             (726 * WS-HEIGHT-M))).
021300
021400 130-LOOK-UP-PA-COEFFICIENT.
021500*    UNKNOWN SEX OR ACTIVITY LEVEL DEFAULTS TO COEFFICIENT 1.00
021600*    WITHOUT GOING NEAR THE TABLE.
021700     MOVE 1.0000 TO WS-PA-COEFF.
021800     EVALUATE TRUE
021900         WHEN EC-SEX = "male  "
022000             MOVE 1 TO WS-SEX-IDX
022100         WHEN EC-SEX = "female" OR EC-SEX = "other "
022200             MOVE 2 TO WS-SEX-IDX
022300         WHEN OTHER
022400             GO TO 130-EXIT
022500     END-EVALUATE.
022600
022700     EVALUATE TRUE
022800         WHEN EC-ACTIVITY-LEVEL = "sedentary  "
022900             MOVE 1 TO WS-ACT-IDX
023000         WHEN EC-ACTIVITY-LEVEL = "light      "
023100             MOVE 2 TO WS-ACT-IDX
023200         WHEN EC-ACTIVITY-LEVEL = "active     "
023300             MOVE 3 TO WS-ACT-IDX
023400         WHEN EC-ACTIVITY-LEVEL = "very_active"
023500             MOVE 4 TO WS-ACT-IDX
023600         WHEN OTHER
023700             GO TO 130-EXIT
023800     END-EVALUATE.
023900
024000     MOVE PA-COEFFICIENT(WS-SEX-IDX WS-ACT-IDX) TO WS-PA-COEFF.
024100 130-EXIT.
024200     EXIT.
024300
024400 200-CALC-SUGAR-LIMITS.
024500     IF EC-FLAG-GLUCOSE-RISK = "Y"
024600         MOVE 1 TO WS-RISK-IDX
024700     ELSE
024800         MOVE 2 TO WS-RISK-IDX.
024900
025000     COMPUTE EC-SUGAR-HARD-G ROUNDED =
025100         EC-EER-KCAL * SUGAR-PCT(WS-RISK-IDX 1) / 100 / 4.
025200     COMPUTE EC-SUGAR-SOFT-G ROUNDED =
025300         EC-EER-KCAL * SUGAR-PCT(WS-RISK-IDX 2) / 100 / 4.
025400
025500 300-CALC-SODIUM-LIMITS.
025600*    BASE VALUES SCALE DOWN FOR CHILDREN, THEN HYPERTENSION/CVD
025700*    RISK IMPOSES A FIXED, LOWER CEILING ON TOP OF THAT.
025800     MOVE 2000 TO WS-SODIUM-HARD.
025900     MOVE 1500 TO WS-SODIUM-SOFT.
026000
026100     IF EC-FLAG-CHILD = "Y"
026200         PERFORM 310-CALC-CHILD-SODIUM-FACTOR
026300         COMPUTE WS-SODIUM-HARD ROUNDED =
026400             WS-SODIUM-HARD * WS-SODIUM-FACTOR
026500         COMPUTE WS-SODIUM-SOFT ROUNDED =
026600             WS-SODIUM-SOFT * WS-SODIUM-FACTOR.
026700
026800     IF EC-FLAG-HTN-RISK = "Y" OR EC-FLAG-CVD-RISK = "Y"
026900         IF EC-FLAG-CHILD = "Y"
027000             COMPUTE WS-SODIUM-HARD ROUNDED =
027100                 WS-SODIUM-HARD * 0.75
027200             COMPUTE WS-SODIUM-SOFT ROUNDED =
027300                 WS-SODIUM-SOFT * 0.75
027400         ELSE
027500             MOVE 1500 TO WS-SODIUM-HARD
027600             MOVE 1200 TO WS-SODIUM-SOFT.
027700
027800     COMPUTE EC-SODIUM-HARD-MG ROUNDED = WS-SODIUM-HARD.
027900     COMPUTE EC-SODIUM-SOFT-MG ROUNDED = WS-SODIUM-SOFT.
028000
028100 310-CALC-CHILD-SODIUM-FACTOR.
028200*    FACTOR = EER / 2000, CLAMPED TO THE RANGE 0.5 - 1.0.        091291TGD
028300     COMPUTE WS-SODIUM-FACTOR ROUNDED = EC-EER-KCAL / 2000.
028400     IF WS-SODIUM-FACTOR < 0.5
028500         MOVE 0.5 TO WS-SODIUM-FACTOR.
028600     IF WS-SODIUM-FACTOR > 1.0
028700         MOVE 1.0 TO WS-SODIUM-FACTOR.
028800
028900 400-CALC-SATFAT-LIMITS.
029000     IF EC-FLAG-CVD-RISK = "Y" OR EC-FLAG-GLUCOSE-RISK = "Y"
029100         MOVE 1 TO WS-RISK-IDX
029200     ELSE
029300         MOVE 2 TO WS-RISK-IDX.
029400
029500     COMPUTE EC-SATFAT-HARD-G ROUNDED =
029600         EC-EER-KCAL * SATFAT-PCT(WS-RISK-IDX 1) / 100 / 9.
029700     COMPUTE EC-SATFAT-SOFT-G ROUNDED =
029800         EC-EER-KCAL * SATFAT-PCT(WS-RISK-IDX 2) / 100 / 9.
029900
030000 500-CALC-TRANSFAT-LIMIT.
030100     COMPUTE EC-TRANSFAT-HARD-G ROUNDED =
030200         EC-EER-KCAL * 1 / 100 / 9.
