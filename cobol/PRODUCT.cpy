000100******************************************************************
000200* PRODUCT.CPY
000300*
000400* RECORD LAYOUT FOR THE PRODUCT-FILE.  ONE RECORD PER CATALOGUE
000500* PRODUCT.  LOADED WHOLESALE INTO SCANPROC'S PRODUCT-TABLE AT
000600* START-UP AND SEARCHED BY PR-PRODUCT-ID -- THIS FILE IS NOT
000700* KEPT ON AN INDEXED DATA SET, THE CATALOGUE IS SMALL ENOUGH TO
000800* HOLD IN STORAGE FOR THE LIFE OF THE RUN.
000900******************************************************************
001000 01  PRODUCT-REC.
001100     05  PD-PRODUCT-ID           PIC X(10).
001200     05  PD-BARCODE              PIC X(13).
001300     05  PD-PRODUCT-NAME         PIC X(30).
001400     05  PD-BRAND                PIC X(20).
001500     05  PD-NOVA-GROUP           PIC 9(01).
001600         88  PD-ULTRA-PROCESSED  VALUE 4.
001700     05  PD-SERV-SUGARS-G        PIC 9(03)V99.
001800     05  PD-SERV-SODIUM-MG       PIC 9(05)V99.
001900     05  PD-SERV-SATFAT-G        PIC 9(03)V99.
002000     05  PD-SUGARS-PRESENT       PIC X(01).
002100         88  PD-SUGARS-GIVEN     VALUE "Y".
002200     05  PD-SODIUM-PRESENT       PIC X(01).
002300         88  PD-SODIUM-GIVEN     VALUE "Y".
002400     05  PD-SATFAT-PRESENT       PIC X(01).
002500         88  PD-SATFAT-GIVEN     VALUE "Y".
002600     05  PD-ADDITIVE-COUNT       PIC 9(03).
002700     05  PD-ALLERGEN-TAG-COUNT   PIC 9(01).
002800     05  PD-ALLERGEN-TAGS OCCURS 5 TIMES.
002900         10  PD-ALG-CODE         PIC X(10).
003000         10  PD-ALG-CONTAIN-TYPE PIC X(11).
003100             88  PD-ALG-CONTAINS      VALUE "contains   ".
003200             88  PD-ALG-MAY-CONTAIN   VALUE "may_contain".
003300             88  PD-ALG-FREE-FROM     VALUE "free_from  ".
003400*    FLAT VIEW OF THE 5-ENTRY ALLERGEN TABLE -- "ALL SPACES"
003500*    MEANS THE PRODUCT CARRIES NO ALLERGEN TAGS AT ALL.
003600     05  PD-ALLERGEN-TAGS-ALT REDEFINES PD-ALLERGEN-TAGS
003700                                 PIC X(105).
003800     05  FILLER                  PIC X(07).
003900******************************************************************
004000* RECORD LENGTH IS 210 CHARACTERS
004100******************************************************************
