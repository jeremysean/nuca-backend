000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LIMPROC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND CALCULATES DAILY NUTRIENT LIMITS
001300*          FOR EVERY PERSON KNOWN TO THE SCANNING SERVICE -- BOTH
001400*          THE PRIMARY ACCOUNT HOLDER AND EVERY FAMILY MEMBER, WHO
001500*          SHARE THE SAME PROFILE LAYOUT.
001600*
001700*          IT CONTAINS A SINGLE RECORD FOR EVERY PERSON ENROLLED.
001800*
001900*          THE PROGRAM DERIVES AGE, APPLIES HEIGHT/WEIGHT DEFAULTS
002000*          WHERE UNKNOWN, COMPUTES BMI AND HEALTH-RISK FLAGS, CALLS
002100*          EERCALC FOR THE ENERGY REQUIREMENT AND THE NUTRIENT
002200*          LIMITS, AND WRITES ONE LIMITS RECORD PER PERSON.
002300*
002400******************************************************************
002500
002600         INPUT FILE              -   PROFILE-FILE
002700
002800         OUTPUT FILE PRODUCED    -   LIMITS-FILE
002900
003000         DUMP FILE               -   SYSOUT
003100
003200******************************************************************
003300*CHANGE-LOG.
003400*    031489 JS  ORIGINAL PROGRAM, REPLACES THE SPREADSHEET THE
003500*                 DIETITIANS WERE FIGURING THESE LIMITS BY HAND.
003600*    040689 JS  ADDED THE JULIAN-DAY-NUMBER AGE CALCULATION --
003700*                 FIRST CUT JUST SUBTRACTED YEARS, WHICH DID NOT
003800*                 MATCH THE DIETITIANS' DAYS/365.25 RULE CLOSE TO
003900*                 A BIRTHDAY.
004000*    091291 TGD HEIGHT/WEIGHT DEFAULT TABLE DID NOT COVER THE
004100*                 14-17 AGE BAND.  ADDED TO 221/222.
004200*    012399 JS  Y2K READINESS REVIEW -- ACCEPT FROM DATE ONLY
004300*                 RETURNS A 2-DIGIT YEAR.  ADDED 010-WINDOW-
004400*                 CENTURY SO THE JULIAN-DAY CALC DOES NOT COME UP
004500*                 100 YEARS SHORT AFTER 12/31/1999.
004600*    022501 JS  BMI WAS DIVIDING BY ZERO WHEN HEIGHT DEFAULTED TO
004700*                 140.0 AND THE DEFAULT PARAGRAPH HAD NOT RUN YET
004800*                 BECAUSE AGE HADN'T BEEN SET.  REORDERED 200-
004900*                 CALC-LIMITS SO AGE IS CALCULATED BEFORE THE
005000*                 DEFAULTS ARE APPLIED.
005100*    110304 MLH PREGNANCY FLAG WAS NOT BEING RESET BETWEEN
005200*                 RECORDS -- A PREGNANT PERSON FOLLOWED BY A NON-
005300*                 PREGNANT ONE CARRIED THE FLAG FORWARD.  240-SET-
005400*                 RISK-FLAGS NOW INITIALIZES EVERY FLAG BEFORE
005500*                 TESTING IT.
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT PROFILE-FILE
006900     ASSIGN TO UT-S-PROFILE
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT LIMITS-FILE
007400     ASSIGN TO UT-S-LIMITS
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800****** ONE RECORD PER PERSON ENROLLED WITH THE SCANNING SERVICE
008900 FD  PROFILE-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 124 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS PROFILE-FILE-REC.
009500 01  PROFILE-FILE-REC            PIC X(124).
009600
009700****** ONE RECORD PER PERSON -- DERIVED NUTRIENT LIMITS
009800 FD  LIMITS-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 84 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS LIMITS-FILE-REC.
010400 01  LIMITS-FILE-REC             PIC X(84).
010500
010600 WORKING-STORAGE SECTION.
010700
010800 01  FILE-STATUS-CODES.
010900     05  OFCODE                  PIC X(2).
011000         88 CODE-WRITE    VALUE SPACES.
011100     05  FILLER                  PIC X(02).
011200
011300 COPY PROFILE.
011400 COPY LIMITS.
011500
011600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011700     05 RECORDS-READ             PIC 9(7) COMP.
011800     05 RECORDS-WRITTEN          PIC 9(7) COMP.
011900     05 WS-JDN-A                 PIC S9(5) COMP.
012000     05 WS-JDN-Y                 PIC S9(7) COMP.
012100     05 WS-JDN-M                 PIC S9(5) COMP.
012200     05 WS-JDN-TERM1             PIC S9(7) COMP.
012300     05 WS-JDN-TERM2             PIC S9(7) COMP.
012400     05 WS-JDN-TERM3             PIC S9(7) COMP.
012500     05 WS-JDN-TERM4             PIC S9(7) COMP.
012600     05 WS-JDN-BIRTH             PIC S9(9) COMP.
012700     05 WS-JDN-TODAY             PIC S9(9) COMP.
012800     05 WS-DAYS-BETWEEN          PIC S9(9) COMP.
012900     05 FILLER                   PIC X(02).
013000
013100 01  MISC-WS-FLDS.
013200     05 RETURN-CD                PIC S9(04) VALUE 0.
013300     05 WS-TODAY-DATE            PIC 9(06).
013400     05 WS-TODAY-DATE-ALT REDEFINES WS-TODAY-DATE.
013500         10 WS-TODAY-YY          PIC 9(02).
013600         10 WS-TODAY-MM          PIC 9(02).
013700         10 WS-TODAY-DD          PIC 9(02).
013800     05 WS-TODAY-CCYY            PIC 9(04).
013900     05 WS-HEIGHT-M              PIC 9(01)V9999 COMP-3.
014000     05 FILLER                   PIC X(02).
014100
014200 01  FLAGS-AND-SWITCHES.
014300     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
014400         88 NO-MORE-DATA VALUE "N".
014500     05 FILLER                   PIC X(02).
014600
014700 77  ZERO-VAL                    PIC S9(1) VALUE 0.
014800 77  ONE-VAL                     PIC S9(1) VALUE 1.
014900
015000*    LINKAGE SHAPE EERCALC EXPECTS -- MUST MATCH EER-CALC-REC
015100*    IN EERCALC'S LINKAGE SECTION FIELD FOR FIELD.
015200 01  EER-CALC-REC.
015300     05  EC-AGE-YEARS            PIC 9(03).
015400     05  EC-SEX                  PIC X(06).
015500     05  EC-ACTIVITY-LEVEL       PIC X(11).
015600     05  EC-HEIGHT-CM            PIC 9(03)V9.
015700     05  EC-WEIGHT-KG            PIC 9(03)V9.
015800     05  EC-FLAG-CHILD           PIC X(01).
015900     05  EC-RISK-FLAGS-ALT REDEFINES
016000                                 EC-FLAG-CHILD
016100                                 PIC X(05).
016200     05  EC-FLAG-GLUCOSE-RISK    PIC X(01).
016300     05  EC-FLAG-CVD-RISK        PIC X(01).
016400     05  EC-FLAG-HTN-RISK        PIC X(01).
016500     05  EC-FLAG-PREGNANCY       PIC X(01).
016600     05  EC-EER-KCAL             PIC 9(05)V99.
016700     05  EC-SUGAR-SOFT-G         PIC 9(04)V99.
016800     05  EC-SUGAR-LIMITS-ALT REDEFINES
016900                                 EC-SUGAR-SOFT-G
017000                                 PIC X(12).
017100     05  EC-SUGAR-HARD-G         PIC 9(04)V99.
017200     05  EC-SODIUM-SOFT-MG       PIC 9(05)V99.
017300     05  EC-SODIUM-HARD-MG       PIC 9(05)V99.
017400     05  EC-SATFAT-SOFT-G        PIC 9(04)V99.
017500     05  EC-SATFAT-HARD-G        PIC 9(04)V99.
017600     05  EC-TRANSFAT-HARD-G      PIC 9(04)V99.
017700     05  FILLER                  PIC X(02).
017800
017900 COPY ABENDREC.
018000
018100 PROCEDURE DIVISION.
018200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018300     PERFORM 100-MAINLINE THRU 100-EXIT
018400             UNTIL NO-MORE-DATA.
018500     PERFORM 999-CLEANUP THRU 999-EXIT.
018600     MOVE +0 TO RETURN-CODE.
018700     GOBACK.
018800
018900 000-HOUSEKEEPING.
019000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019100     DISPLAY "******** BEGIN JOB LIMPROC ********".
019200     ACCEPT WS-TODAY-DATE FROM DATE.
019300     PERFORM 010-WINDOW-CENTURY THRU 010-EXIT.
019400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019600     PERFORM 900-READ-PROFILE THRU 900-EXIT.
019700     IF NO-MORE-DATA
019800         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
019900         GO TO 1000-ABEND-RTN.
020000 000-EXIT.
020100     EXIT.
020200
020300*    ACCEPT FROM DATE ONLY GIVES A 2-DIGIT YEAR -- WINDOW IT SO   012399JS
020400*    THE JULIAN-DAY CALC GETS A REAL CENTURY.                     012399JS
020500 010-WINDOW-CENTURY.
020600     IF WS-TODAY-YY < 50
020700         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
020800     ELSE
020900         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY.
021000 010-EXIT.
021100     EXIT.
021200
021300 100-MAINLINE.
021400     MOVE "100-MAINLINE" TO PARA-NAME.
021500     PERFORM 200-CALC-LIMITS THRU 200-EXIT.
021600     PERFORM 700-WRITE-LIMITS THRU 700-EXIT.
021700     PERFORM 900-READ-PROFILE THRU 900-EXIT.
021800 100-EXIT.
021900     EXIT.
022000
022100 200-CALC-LIMITS.
022200     MOVE "200-CALC-LIMITS" TO PARA-NAME.
022300     MOVE PR-PERSON-ID TO LR-PERSON-ID.
022400     PERFORM 210-CALC-AGE THRU 210-EXIT.
022500     PERFORM 220-APPLY-DEFAULTS THRU 220-EXIT.
022600     PERFORM 230-CALC-BMI THRU 230-EXIT.
022700     PERFORM 240-SET-RISK-FLAGS THRU 240-EXIT.
022800     PERFORM 250-CALL-EERCALC THRU 250-EXIT.
022900 200-EXIT.
023000     EXIT.
023100
023200*    CLASSIC JULIAN-DAY-NUMBER AGE CALC -- WHOLE YEARS = INTEGER
023300*    PART OF (DAYS BETWEEN BIRTH AND TODAY / 365.25).
023400 210-CALC-AGE.
023500     MOVE "210-CALC-AGE" TO PARA-NAME.
023600     PERFORM 211-CALC-JULIAN-BIRTH THRU 211-EXIT.
023700     PERFORM 212-CALC-JULIAN-TODAY THRU 212-EXIT.
023800     COMPUTE WS-DAYS-BETWEEN = WS-JDN-TODAY - WS-JDN-BIRTH.
023900     COMPUTE LR-AGE-YEARS = WS-DAYS-BETWEEN / 365.25.
024000 210-EXIT.
024100     EXIT.
024200
024300 211-CALC-JULIAN-BIRTH.
024400     COMPUTE WS-JDN-A = (14 - PR-BIRTH-MM) / 12.
024500     COMPUTE WS-JDN-Y = PR-BIRTH-CCYY + 4800 - WS-JDN-A.
024600     COMPUTE WS-JDN-M = PR-BIRTH-MM + (12 * WS-JDN-A) - 3.
024700     COMPUTE WS-JDN-TERM1 = ((153 * WS-JDN-M) + 2) / 5.
024800     COMPUTE WS-JDN-TERM2 = WS-JDN-Y / 4.
024900     COMPUTE WS-JDN-TERM3 = WS-JDN-Y / 100.
025000     COMPUTE WS-JDN-TERM4 = WS-JDN-Y / 400.
025100     COMPUTE WS-JDN-BIRTH = PR-BIRTH-DD + WS-JDN-TERM1
025200         + (365 * WS-JDN-Y) + WS-JDN-TERM2 - WS-JDN-TERM3
025300         + WS-JDN-TERM4 - 32045.
025400 211-EXIT.
025500     EXIT.
025600
025700 212-CALC-JULIAN-TODAY.
025800     COMPUTE WS-JDN-A = (14 - WS-TODAY-MM) / 12.
025900     COMPUTE WS-JDN-Y = WS-TODAY-CCYY + 4800 - WS-JDN-A.
026000     COMPUTE WS-JDN-M = WS-TODAY-MM + (12 * WS-JDN-A) - 3.
026100     COMPUTE WS-JDN-TERM1 = ((153 * WS-JDN-M) + 2) / 5.
026200     COMPUTE WS-JDN-TERM2 = WS-JDN-Y / 4.
026300     COMPUTE WS-JDN-TERM3 = WS-JDN-Y / 100.
026400     COMPUTE WS-JDN-TERM4 = WS-JDN-Y / 400.
026500     COMPUTE WS-JDN-TODAY = WS-TODAY-DD + WS-JDN-TERM1
026600         + (365 * WS-JDN-Y) + WS-JDN-TERM2 - WS-JDN-TERM3
026700         + WS-JDN-TERM4 - 32045.
026800 212-EXIT.
026900     EXIT.
027000
027100*    HEIGHT/WEIGHT OF ZERO MEANS THE ENROLLMENT SUBSYSTEM NEVER  091291TGD
027200*    GOT A READING -- SUBSTITUTE THE DIETITIANS' TABLE VALUES.   091291TGD
027300 220-APPLY-DEFAULTS.
027400     MOVE "220-APPLY-DEFAULTS" TO PARA-NAME.
027500     IF PR-HEIGHT-CM = 0
027600         PERFORM 221-DEFAULT-HEIGHT THRU 221-EXIT.
027700     IF PR-WEIGHT-KG = 0
027800         PERFORM 222-DEFAULT-WEIGHT THRU 222-EXIT.
027900 220-EXIT.
028000     EXIT.
028100
028200 221-DEFAULT-HEIGHT.
028300     EVALUATE TRUE
028400         WHEN LR-AGE-YEARS >= 18
028500             IF PR-SEX-MALE
028600                 MOVE 165.0 TO PR-HEIGHT-CM
028700             ELSE
028800                 MOVE 158.0 TO PR-HEIGHT-CM
028900         WHEN LR-AGE-YEARS >= 14
029000             IF PR-SEX-MALE
029100                 MOVE 160.0 TO PR-HEIGHT-CM
029200             ELSE
029300                 MOVE 155.0 TO PR-HEIGHT-CM
029400         WHEN OTHER
029500             MOVE 140.0 TO PR-HEIGHT-CM
029600     END-EVALUATE.
029700 221-EXIT.
029800     EXIT.
029900
030000 222-DEFAULT-WEIGHT.
030100     EVALUATE TRUE
030200         WHEN LR-AGE-YEARS >= 18
030300             IF PR-SEX-MALE
030400                 MOVE 65.0 TO PR-WEIGHT-KG
030500             ELSE
030600                 MOVE 55.0 TO PR-WEIGHT-KG
030700         WHEN LR-AGE-YEARS >= 14
030800             IF PR-SEX-MALE
030900                 MOVE 58.0 TO PR-WEIGHT-KG
031000             ELSE
031100                 MOVE 52.0 TO PR-WEIGHT-KG
031200         WHEN OTHER
031300             MOVE 35.0 TO PR-WEIGHT-KG
031400     END-EVALUATE.
031500 222-EXIT.
031600     EXIT.
031700
031800 230-CALC-BMI.
031900     MOVE "230-CALC-BMI" TO PARA-NAME.
032000     COMPUTE WS-HEIGHT-M ROUNDED = PR-HEIGHT-CM / 100.
032100     IF WS-HEIGHT-M = 0
032200         MOVE 0 TO LR-BMI
032300     ELSE
032400         COMPUTE LR-BMI ROUNDED =
032500             PR-WEIGHT-KG / (WS-HEIGHT-M * WS-HEIGHT-M).
032600 230-EXIT.
032700     EXIT.
032800
032900*    EVERY FLAG IS RESET BEFORE IT IS TESTED -- SEE 110304MLH.   110304MLH
033000 240-SET-RISK-FLAGS.
033100     MOVE "240-SET-RISK-FLAGS" TO PARA-NAME.
033200     MOVE "N" TO LR-FLAG-CHILD.
033300     IF LR-AGE-YEARS < 18
033400         MOVE "Y" TO LR-FLAG-CHILD.
033500
033600     MOVE "N" TO LR-FLAG-GLUCOSE-RISK.
033700     IF PR-DIABETES OR LR-BMI >= 30
033800         MOVE "Y" TO LR-FLAG-GLUCOSE-RISK.
033900
034000     MOVE "N" TO LR-FLAG-CVD-RISK.
034100     IF PR-HEART-DISEASE OR PR-DIABETES
034200         MOVE "Y" TO LR-FLAG-CVD-RISK.
034300
034400     MOVE "N" TO LR-FLAG-HTN-RISK.
034500     IF PR-HYPERTENSION OR PR-KIDNEY-DISEASE
034600         MOVE "Y" TO LR-FLAG-HTN-RISK.
034700
034800     MOVE "N" TO LR-FLAG-PREGNANCY.
034900     IF PR-PREGNANT
035000         MOVE "Y" TO LR-FLAG-PREGNANCY.
035100 240-EXIT.
035200     EXIT.
035300
035400 250-CALL-EERCALC.
035500     MOVE "250-CALL-EERCALC" TO PARA-NAME.
035600     MOVE LR-AGE-YEARS TO EC-AGE-YEARS.
035700     MOVE PR-SEX TO EC-SEX.
035800     MOVE PR-ACTIVITY-LEVEL TO EC-ACTIVITY-LEVEL.
035900     MOVE PR-HEIGHT-CM TO EC-HEIGHT-CM.
036000     MOVE PR-WEIGHT-KG TO EC-WEIGHT-KG.
036100     MOVE LR-FLAG-CHILD TO EC-FLAG-CHILD.
036200     MOVE LR-FLAG-GLUCOSE-RISK TO EC-FLAG-GLUCOSE-RISK.
036300     MOVE LR-FLAG-CVD-RISK TO EC-FLAG-CVD-RISK.
036400     MOVE LR-FLAG-HTN-RISK TO EC-FLAG-HTN-RISK.
036500     MOVE LR-FLAG-PREGNANCY TO EC-FLAG-PREGNANCY.
036600     CALL "EERCALC" USING EER-CALC-REC, RETURN-CD.
036700     MOVE EC-EER-KCAL TO LR-EER-KCAL.
036800     MOVE EC-SUGAR-SOFT-G TO LR-SUGAR-SOFT-G.
036900     MOVE EC-SUGAR-HARD-G TO LR-SUGAR-HARD-G.
037000     MOVE EC-SODIUM-SOFT-MG TO LR-SODIUM-SOFT-MG.
037100     MOVE EC-SODIUM-HARD-MG TO LR-SODIUM-HARD-MG.
037200     MOVE EC-SATFAT-SOFT-G TO LR-SATFAT-SOFT-G.
037300     MOVE EC-SATFAT-HARD-G TO LR-SATFAT-HARD-G.
037400     MOVE EC-TRANSFAT-HARD-G TO LR-TRANSFAT-HARD-G.
037500 250-EXIT.
037600     EXIT.
037700
037800 700-WRITE-LIMITS.
037900     MOVE "700-WRITE-LIMITS" TO PARA-NAME.
038000     WRITE LIMITS-FILE-REC FROM LIMITS-REC.
038100     ADD +1 TO RECORDS-WRITTEN.
038200 700-EXIT.
038300     EXIT.
038400
038500 800-OPEN-FILES.
038600     MOVE "800-OPEN-FILES" TO PARA-NAME.
038700     OPEN INPUT PROFILE-FILE.
038800     OPEN OUTPUT LIMITS-FILE, SYSOUT.
038900 800-EXIT.
039000     EXIT.
039100
039200 850-CLOSE-FILES.
039300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
039400     CLOSE PROFILE-FILE, LIMITS-FILE, SYSOUT.
039500 850-EXIT.
039600     EXIT.
039700
039800 900-READ-PROFILE.
039900     READ PROFILE-FILE INTO PROFILE-REC
040000         AT END MOVE "N" TO MORE-DATA-SW
040100         GO TO 900-EXIT
040200     END-READ.
040300     ADD +1 TO RECORDS-READ.
040400 900-EXIT.
040500     EXIT.
040600
040700 999-CLEANUP.
040800     MOVE "999-CLEANUP" TO PARA-NAME.
040900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041000     DISPLAY "** PROFILE RECORDS READ **".
041100     DISPLAY RECORDS-READ.
041200     DISPLAY "** LIMITS RECORDS WRITTEN **".
041300     DISPLAY RECORDS-WRITTEN.
041400     DISPLAY "******** NORMAL END OF JOB LIMPROC ********".
041500 999-EXIT.
041600     EXIT.
041700
041800 1000-ABEND-RTN.
041900     WRITE SYSOUT-REC FROM ABEND-REC.
042000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042100     DISPLAY "*** ABNORMAL END OF JOB - LIMPROC ***" UPON CONSOLE.
042200     DIVIDE ZERO-VAL INTO ONE-VAL.
