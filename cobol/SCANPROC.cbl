000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SCANPROC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/06/89.
000600 DATE-COMPILED. 06/06/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MATCHES EACH SCAN-REQUEST RECORD AGAINST
001300*          THE PERSON'S DAILY LIMITS, THE PERSON'S DECLARED
001400*          ALLERGENS, AND THE PRODUCT CATALOGUE, CALLS GRDCALC TO
001500*          CLASSIFY THE SERVING AND GRADE THE PRODUCT, AND WRITES
001600*          ONE SCAN-SESSION RECORD PER MATCHED SCAN.
001700*
001800*          LIMITS AND PROFILES ARE LOADED WHOLESALE INTO STORAGE
001900*          AT START-UP AND SEARCHED BY PERSON-ID.  THE PRODUCT
002000*          CATALOGUE IS LOADED THE SAME WAY AND SEARCHED BY
002100*          PRODUCT-ID.  NONE OF THE THREE ARE KEPT ON AN INDEXED
002200*          DATA SET FOR THIS JOB.
002300*
002400******************************************************************
002500
002600         INPUT FILE              -   LIMITS-FILE
002700
002800         INPUT FILE              -   PROFILE-FILE
002900
003000         INPUT FILE              -   PRODUCT-FILE
003100
003200         INPUT FILE              -   SCANREQ-FILE
003300
003400         OUTPUT FILE PRODUCED    -   SCANSESS-FILE
003500
003600         DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900*CHANGE-LOG.
004000*    060689 JS  ORIGINAL PROGRAM.
004100*    081589 JS  ALLERGEN-MATCH COUNT WAS COUNTING "FREE_FROM"
004200*                 TAGS AS MATCHES -- ONLY "CONTAINS" AND
004300*                 "MAY_CONTAIN" SHOULD COUNT.  FIXED IN 410-
004400*                 CHECK-ALLERGEN-TAG.
004500*    102390 TGD PRODUCT AND PERSON TABLES WERE SIZED AT 500 ROWS
004600*                 AND OVERFLOWED ON THE OCTOBER CATALOGUE LOAD.
004700*                 RESIZED BOTH TO 2000.
004800*    012399 JS  Y2K READINESS REVIEW -- NO DATE ARITHMETIC IN
004900*                 THIS MEMBER, SCAN-DATE IS CARRIED THROUGH
005000*                 UNCHANGED.  NO CHANGE REQUIRED.
005100*    031202 RPK SCANSESS-REC WAS CARRYING WHATEVER WAS LEFT IN
005200*                 STORAGE FROM THE PRIOR SCAN WHEN A REQUEST WAS
005300*                 REJECTED PARTWAY THROUGH -- ADDED THE INITIALIZE
005400*                 AT THE TOP OF 100-MAINLINE.
005500*    090805 MLH ADDED THE PER-GRADE COUNTERS AND THE END-OF-JOB
005600*                 DISPLAY SUMMARY -- OPERATIONS WANTED A QUICK
005700*                 GRADE BREAKDOWN WITHOUT WAITING FOR THE
005800*                 ANALYTICS REPORT.
005900*    051407 RPK ANALYTIC NEEDS THIS RUN'S TOTALS FOR ITS GRAND-
006000*                 TOTAL LINE AND HAS NO OTHER WAY TO SEE THEM --
006100*                 ADDED 790-WRITE-TRAILER, WHICH APPENDS ONE
006200*                 TRAILER RECORD TO SCAN-SESSION-FILE KEYED HIGH
006300*                 SO THE SORT STEP AHEAD OF ANALYTIC ALWAYS
006400*                 PLACES IT LAST.
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT LIMITS-FILE
007800     ASSIGN TO UT-S-LIMITS
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200     SELECT PROFILE-FILE
008300     ASSIGN TO UT-S-PROFILE
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700     SELECT PRODUCT-FILE
008800     ASSIGN TO UT-S-PRODUCT
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200     SELECT SCANREQ-FILE
009300     ASSIGN TO UT-S-SCANREQ
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OFCODE.
009600
009700     SELECT SCANSESS-FILE
009800     ASSIGN TO UT-S-SCANSESS
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  SYSOUT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 130 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS SYSOUT-REC.
011000 01  SYSOUT-REC  PIC X(130).
011100
011200 FD  LIMITS-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 84 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS LIMITS-FILE-REC.
011800 01  LIMITS-FILE-REC             PIC X(84).
011900
012000 FD  PROFILE-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 124 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS PROFILE-FILE-REC.
012600 01  PROFILE-FILE-REC            PIC X(124).
012700
012800****** WHOLE CATALOGUE, LOADED INTO PRODUCT-TABLE AT START-UP
012900 FD  PRODUCT-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 210 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS PRODUCT-FILE-REC.
013500 01  PRODUCT-FILE-REC            PIC X(210).
013600
013700 FD  SCANREQ-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 40 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS SCANREQ-FILE-REC.
014300 01  SCANREQ-FILE-REC            PIC X(40).
014400
014500 FD  SCANSESS-FILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 90 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS SCANSESS-FILE-REC.
015100 01  SCANSESS-FILE-REC           PIC X(90).
015200
015300 WORKING-STORAGE SECTION.
015400
015500 01  FILE-STATUS-CODES.
015600     05  OFCODE                  PIC X(2).
015700         88 CODE-WRITE    VALUE SPACES.
015800     05  FILLER                  PIC X(02).
015900
016000 COPY LIMITS.
016100 COPY PROFILE.
016200 COPY PRODUCT.
016300 COPY SCANREQ.
016400 COPY SCANSESS.
016500
016600*    IN-CORE PERSON LIMITS TABLE -- LOADED ONCE, SEARCHED BY     102390TGD
016700*    PERSON-ID FOR EVERY SCAN REQUEST.
016800 01  LIMITS-TABLE-AREA.
016900     05  LIMITS-TABLE-ROW OCCURS 2000 TIMES INDEXED BY LIM-IDX.
017000         10  LT-PERSON-ID            PIC X(10).
017100         10  LT-SUGAR-SOFT-G         PIC 9(04)V99.
017200         10  LT-SUGAR-HARD-G         PIC 9(04)V99.
017300         10  LT-SODIUM-SOFT-MG       PIC 9(05)V99.
017400         10  LT-SODIUM-HARD-MG       PIC 9(05)V99.
017500         10  LT-SATFAT-SOFT-G        PIC 9(04)V99.
017600         10  LT-SATFAT-HARD-G        PIC 9(04)V99.
017700         10  FILLER                  PIC X(02).
017800
017900*    IN-CORE PROFILE TABLE -- ALLERGEN CODES ONLY, LOADED ONCE.
018000 01  PROFILE-TABLE-AREA.
018100     05  PROFILE-TABLE-ROW OCCURS 2000 TIMES INDEXED BY PROF-IDX.
018200         10  PT-PERSON-ID            PIC X(10).
018300         10  PT-ALLERGEN-CODE OCCURS 5 TIMES
018400                                     PIC X(10).
018500         10  FILLER                  PIC X(02).
018600
018700*    IN-CORE PRODUCT CATALOGUE -- LOADED ONCE, SEARCHED BY       102390TGD
018800*    PRODUCT-ID FOR EVERY SCAN REQUEST.
018900 01  PRODUCT-TABLE-AREA.
019000     05  PRODUCT-TABLE-ROW OCCURS 2000 TIMES INDEXED BY PROD-IDX.
019100         10  PDT-PRODUCT-ID          PIC X(10).
019200         10  PDT-NOVA-GROUP          PIC 9(01).
019300         10  PDT-SERV-SUGARS-G       PIC 9(03)V99.
019400         10  PDT-SERV-SODIUM-MG      PIC 9(05)V99.
019500         10  PDT-SERV-SATFAT-G       PIC 9(03)V99.
019600         10  PDT-SUGARS-PRESENT      PIC X(01).
019700         10  PDT-PRESENT-FLAGS-ALT REDEFINES
019800                                     PDT-SUGARS-PRESENT
019900                                     PIC X(03).
020000         10  PDT-SODIUM-PRESENT      PIC X(01).
020100         10  PDT-SATFAT-PRESENT      PIC X(01).
020200         10  PDT-ADDITIVE-COUNT      PIC 9(03).
020300         10  PDT-ALLERGEN-TAG-COUNT  PIC 9(01).
020400         10  PDT-ALLERGEN-TAGS OCCURS 5 TIMES.
020500             15  PDT-ALG-CODE        PIC X(10).
020600             15  PDT-ALG-CONTAIN-TYPE
020700                                     PIC X(11).
020800         10  FILLER                  PIC X(02).
020900
021000*    LINKAGE SHAPE GRDCALC EXPECTS -- MUST MATCH GRADE-CALC-REC
021100*    IN GRDCALC'S LINKAGE SECTION FIELD FOR FIELD.
021200 01  GRADE-CALC-REC.
021300     05  GC-SUGAR-VALUE          PIC 9(03)V99.
021400     05  GC-SUGAR-PRESENT        PIC X(01).
021500     05  GC-SODIUM-VALUE         PIC 9(05)V99.
021600     05  GC-SODIUM-PRESENT       PIC X(01).
021700     05  GC-SATFAT-VALUE         PIC 9(03)V99.
021800     05  GC-SATFAT-PRESENT       PIC X(01).
021900     05  GC-SUGAR-SOFT-LIMIT     PIC 9(04)V99.
022000     05  GC-SUGAR-HARD-LIMIT     PIC 9(04)V99.
022100     05  GC-SODIUM-SOFT-LIMIT    PIC 9(05)V99.
022200     05  GC-SODIUM-HARD-LIMIT    PIC 9(05)V99.
022300     05  GC-SATFAT-SOFT-LIMIT    PIC 9(04)V99.
022400     05  GC-SATFAT-HARD-LIMIT    PIC 9(04)V99.
022500     05  GC-NOVA-GROUP           PIC 9(01).
022600     05  GC-ADDITIVE-COUNT       PIC 9(03).
022700     05  GC-SUGAR-ZONE           PIC X(06).
022800     05  GC-ZONES-COMBINED-ALT REDEFINES
022900                                 GC-SUGAR-ZONE
023000                                 PIC X(18).
023100     05  GC-SODIUM-ZONE          PIC X(06).
023200     05  GC-SATFAT-ZONE          PIC X(06).
023300     05  GC-GRADE                PIC X(01).
023400     05  GC-SUGAR-PCT-OF-LIMIT   PIC 9(03)V99.
023500     05  GC-SODIUM-PCT-OF-LIMIT  PIC 9(03)V99.
023600     05  GC-SATFAT-PCT-OF-LIMIT  PIC 9(03)V99.
023700     05  GC-DANGEROUS-NUTRIENTS  PIC 9(01).
023800     05  FILLER                  PIC X(02).
023900
024000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
024100     05 RECORDS-READ             PIC 9(7) COMP.
024200     05 WS-SCANS-WRITTEN         PIC 9(7) COMP.
024300     05 WS-PERSON-NOT-FOUND-CNT  PIC 9(7) COMP.
024400     05 WS-PRODUCT-NOT-FOUND-CNT PIC 9(7) COMP.
024500     05 WS-GRADE-A-COUNT         PIC 9(7) COMP.
024600     05 WS-GRADE-B-COUNT         PIC 9(7) COMP.
024700     05 WS-GRADE-C-COUNT         PIC 9(7) COMP.
024800     05 WS-GRADE-D-COUNT         PIC 9(7) COMP.
024900     05 WS-TAG-IDX               PIC 9(1) COMP.
025000     05 WS-CODE-IDX              PIC 9(1) COMP.
025100     05 FILLER                   PIC X(02).
025200
025300*    TRAILER RECORD APPENDED TO SCAN-SESSION-FILE -- SAME 90-    051407RPK
025400*    BYTE SLOT AS SCANSESS-REC BUT A DIFFERENT WORKING-STORAGE
025500*    VIEW OF IT.  TR-PERSON-ID OF HIGH-VALUES MAKES IT SORT
025600*    LAST AHEAD OF ANALYTIC REGARDLESS OF HOW MANY DETAIL
025700*    RECORDS PRECEDE IT.
025800 01  WS-TRAILER-REC.
025900     05  TR-PERSON-ID            PIC X(10) VALUE HIGH-VALUES.
026000     05  TR-RECORD-TYPE          PIC X(01) VALUE "T".
026100         88  TR-IS-TRAILER       VALUE "T".
026200     05  TR-SCANS-WRITTEN        PIC 9(07).
026300     05  TR-PERSON-NOT-FOUND     PIC 9(07).
026400     05  TR-PRODUCT-NOT-FOUND    PIC 9(07).
026500     05  TR-GRADE-A-COUNT        PIC 9(07).
026600     05  TR-GRADE-B-COUNT        PIC 9(07).
026700     05  TR-GRADE-C-COUNT        PIC 9(07).
026800     05  TR-GRADE-D-COUNT        PIC 9(07).
026900     05  FILLER                  PIC X(30).
027000
027100*    TWO-FIELD VIEW OF THE SAME RECORD -- USED FOR A QUICK
027200*    DISPLAY WHEN TRACING THE TRAILER WRITE DURING TESTING.
027300 01  WS-TRAILER-DUMP-VIEW REDEFINES WS-TRAILER-REC.
027400     05  TRD-KEY-AREA            PIC X(11).
027500     05  TRD-COUNTS-AREA         PIC X(49).
027600     05  FILLER                  PIC X(30).
027700
027800 01  MISC-WS-FLDS.
027900     05 RETURN-CD                PIC S9(04) VALUE 0.
028000     05 FILLER                   PIC X(02).
028100
028200 01  FLAGS-AND-SWITCHES.
028300     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
028400         88 NO-MORE-DATA VALUE "N".
028500     05 WS-MORE-LIMITS-SW        PIC X(01) VALUE "Y".
028600         88 WS-NO-MORE-LIMITS VALUE "N".
028700     05 WS-MORE-PROFILE-SW       PIC X(01) VALUE "Y".
028800         88 WS-NO-MORE-PROFILE VALUE "N".
028900     05 WS-MORE-PRODUCT-SW       PIC X(01) VALUE "Y".
029000         88 WS-NO-MORE-PRODUCT VALUE "N".
029100     05 WS-PERSON-FOUND-SW       PIC X(01) VALUE "N".
029200         88 WS-PERSON-FOUND   VALUE "Y".
029300     05 WS-PRODUCT-FOUND-SW      PIC X(01) VALUE "N".
029400         88 WS-PRODUCT-FOUND  VALUE "Y".
029500     05 FILLER                   PIC X(02).
029600
029700 77  ZERO-VAL                    PIC S9(1) VALUE 0.
029800 77  ONE-VAL                     PIC S9(1) VALUE 1.
029900
030000 COPY ABENDREC.
030100
030200 PROCEDURE DIVISION.
030300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030400     PERFORM 100-MAINLINE THRU 100-EXIT
030500             UNTIL NO-MORE-DATA.
030600     PERFORM 999-CLEANUP THRU 999-EXIT.
030700     MOVE +0 TO RETURN-CODE.
030800     GOBACK.
030900
031000 000-HOUSEKEEPING.
031100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031200     DISPLAY "******** BEGIN JOB SCANPROC ********".
031300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
031400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
031500
031600     READ LIMITS-FILE INTO LIMITS-REC
031700         AT END MOVE "N" TO WS-MORE-LIMITS-SW
031800     END-READ.
031900     PERFORM 810-LOAD-LIMITS-TABLE THRU 810-EXIT
032000         VARYING LIM-IDX FROM 1 BY 1 UNTIL WS-NO-MORE-LIMITS.
032100
032200     READ PROFILE-FILE INTO PROFILE-REC
032300         AT END MOVE "N" TO WS-MORE-PROFILE-SW
032400     END-READ.
032500     PERFORM 820-LOAD-PROFILE-TABLE THRU 820-EXIT
032600         VARYING PROF-IDX FROM 1 BY 1 UNTIL WS-NO-MORE-PROFILE.
032700
032800     READ PRODUCT-FILE INTO PRODUCT-REC
032900         AT END MOVE "N" TO WS-MORE-PRODUCT-SW
033000     END-READ.
033100     PERFORM 830-LOAD-PRODUCT-TABLE THRU 830-EXIT
033200         VARYING PROD-IDX FROM 1 BY 1 UNTIL WS-NO-MORE-PRODUCT.
033300
033400     PERFORM 900-READ-SCANREQ THRU 900-EXIT.
033500     IF NO-MORE-DATA
033600         MOVE "EMPTY SCAN-REQUEST FILE" TO ABEND-REASON
033700         GO TO 1000-ABEND-RTN.
033800 000-EXIT.
033900     EXIT.
034000
034100 810-LOAD-LIMITS-TABLE.
034200     MOVE LR-PERSON-ID TO LT-PERSON-ID (LIM-IDX).
034300     MOVE LR-SUGAR-SOFT-G TO LT-SUGAR-SOFT-G (LIM-IDX).
034400     MOVE LR-SUGAR-HARD-G TO LT-SUGAR-HARD-G (LIM-IDX).
034500     MOVE LR-SODIUM-SOFT-MG TO LT-SODIUM-SOFT-MG (LIM-IDX).
034600     MOVE LR-SODIUM-HARD-MG TO LT-SODIUM-HARD-MG (LIM-IDX).
034700     MOVE LR-SATFAT-SOFT-G TO LT-SATFAT-SOFT-G (LIM-IDX).
034800     MOVE LR-SATFAT-HARD-G TO LT-SATFAT-HARD-G (LIM-IDX).
034900     READ LIMITS-FILE INTO LIMITS-REC
035000         AT END MOVE "N" TO WS-MORE-LIMITS-SW
035100         GO TO 810-EXIT
035200     END-READ.
035300 810-EXIT.
035400     EXIT.
035500
035600 820-LOAD-PROFILE-TABLE.
035700     MOVE PR-PERSON-ID TO PT-PERSON-ID (PROF-IDX).
035800     MOVE PR-ALLERGEN-CODE (1) TO PT-ALLERGEN-CODE (PROF-IDX 1).
035900     MOVE PR-ALLERGEN-CODE (2) TO PT-ALLERGEN-CODE (PROF-IDX 2).
036000     MOVE PR-ALLERGEN-CODE (3) TO PT-ALLERGEN-CODE (PROF-IDX 3).
036100     MOVE PR-ALLERGEN-CODE (4) TO PT-ALLERGEN-CODE (PROF-IDX 4).
036200     MOVE PR-ALLERGEN-CODE (5) TO PT-ALLERGEN-CODE (PROF-IDX 5).
036300     READ PROFILE-FILE INTO PROFILE-REC
036400         AT END MOVE "N" TO WS-MORE-PROFILE-SW
036500         GO TO 820-EXIT
036600     END-READ.
036700 820-EXIT.
036800     EXIT.
036900
037000 830-LOAD-PRODUCT-TABLE.
037100     MOVE PD-PRODUCT-ID TO PDT-PRODUCT-ID (PROD-IDX).
037200     MOVE PD-NOVA-GROUP TO PDT-NOVA-GROUP (PROD-IDX).
037300     MOVE PD-SERV-SUGARS-G TO PDT-SERV-SUGARS-G (PROD-IDX).
037400     MOVE PD-SERV-SODIUM-MG TO PDT-SERV-SODIUM-MG (PROD-IDX).
037500     MOVE PD-SERV-SATFAT-G TO PDT-SERV-SATFAT-G (PROD-IDX).
037600     MOVE PD-SUGARS-PRESENT TO PDT-SUGARS-PRESENT (PROD-IDX).
037700     MOVE PD-SODIUM-PRESENT TO PDT-SODIUM-PRESENT (PROD-IDX).
037800     MOVE PD-SATFAT-PRESENT TO PDT-SATFAT-PRESENT (PROD-IDX).
037900     MOVE PD-ADDITIVE-COUNT TO PDT-ADDITIVE-COUNT (PROD-IDX).
038000     MOVE PD-ALLERGEN-TAG-COUNT
038100                         TO PDT-ALLERGEN-TAG-COUNT (PROD-IDX).
038200     MOVE PD-ALG-CODE (1) TO PDT-ALG-CODE (PROD-IDX 1).
038300     MOVE PD-ALG-CONTAIN-TYPE (1)
038400                         TO PDT-ALG-CONTAIN-TYPE (PROD-IDX 1).
038500     MOVE PD-ALG-CODE (2) TO PDT-ALG-CODE (PROD-IDX 2).
038600     MOVE PD-ALG-CONTAIN-TYPE (2)
038700                         TO PDT-ALG-CONTAIN-TYPE (PROD-IDX 2).
038800     MOVE PD-ALG-CODE (3) TO PDT-ALG-CODE (PROD-IDX 3).
038900     MOVE PD-ALG-CONTAIN-TYPE (3)
039000                         TO PDT-ALG-CONTAIN-TYPE (PROD-IDX 3).
039100     MOVE PD-ALG-CODE (4) TO PDT-ALG-CODE (PROD-IDX 4).
039200     MOVE PD-ALG-CONTAIN-TYPE (4)
039300                         TO PDT-ALG-CONTAIN-TYPE (PROD-IDX 4).
039400     MOVE PD-ALG-CODE (5) TO PDT-ALG-CODE (PROD-IDX 5).
039500     MOVE PD-ALG-CONTAIN-TYPE (5)
039600                         TO PDT-ALG-CONTAIN-TYPE (PROD-IDX 5).
039700     READ PRODUCT-FILE INTO PRODUCT-REC
039800         AT END MOVE "N" TO WS-MORE-PRODUCT-SW
039900         GO TO 830-EXIT
040000     END-READ.
040100 830-EXIT.
040200     EXIT.
040300
040400 100-MAINLINE.
040500     MOVE "100-MAINLINE" TO PARA-NAME.
040600     INITIALIZE SCANSESS-REC.
040700     PERFORM 200-SEARCH-PERSON THRU 200-EXIT.
040800     IF NOT WS-PERSON-FOUND
040900         ADD 1 TO WS-PERSON-NOT-FOUND-CNT
041000         PERFORM 900-READ-SCANREQ THRU 900-EXIT
041100         GO TO 100-EXIT.
041200
041300     PERFORM 300-SEARCH-PRODUCT THRU 300-EXIT.
041400     IF NOT WS-PRODUCT-FOUND
041500         ADD 1 TO WS-PRODUCT-NOT-FOUND-CNT
041600         PERFORM 900-READ-SCANREQ THRU 900-EXIT
041700         GO TO 100-EXIT.
041800
041900     PERFORM 400-COUNT-ALLERGEN-MATCHES THRU 400-EXIT.
042000     PERFORM 500-CALL-GRDCALC THRU 500-EXIT.
042100     PERFORM 760-WRITE-SESSION THRU 760-EXIT.
042200     PERFORM 900-READ-SCANREQ THRU 900-EXIT.
042300 100-EXIT.
042400     EXIT.
042500
042600 200-SEARCH-PERSON.
042700     MOVE "200-SEARCH-PERSON" TO PARA-NAME.
042800     MOVE "N" TO WS-PERSON-FOUND-SW.
042900     SET LIM-IDX TO 1.
043000     SEARCH LIMITS-TABLE-ROW
043100         AT END
043200             NEXT SENTENCE
043300         WHEN LT-PERSON-ID (LIM-IDX) = SQ-PERSON-ID
043400             MOVE "Y" TO WS-PERSON-FOUND-SW
043500     END-SEARCH.
043600
043700     IF WS-PERSON-FOUND
043800         MOVE "N" TO WS-PERSON-FOUND-SW
043900         SET PROF-IDX TO 1
044000         SEARCH PROFILE-TABLE-ROW
044100             AT END
044200                 NEXT SENTENCE
044300             WHEN PT-PERSON-ID (PROF-IDX) = SQ-PERSON-ID
044400                 MOVE "Y" TO WS-PERSON-FOUND-SW
044500         END-SEARCH.
044600 200-EXIT.
044700     EXIT.
044800
044900 300-SEARCH-PRODUCT.
045000     MOVE "300-SEARCH-PRODUCT" TO PARA-NAME.
045100     MOVE "N" TO WS-PRODUCT-FOUND-SW.
045200     SET PROD-IDX TO 1.
045300     SEARCH PRODUCT-TABLE-ROW
045400         AT END
045500             NEXT SENTENCE
045600         WHEN PDT-PRODUCT-ID (PROD-IDX) = SQ-PRODUCT-ID
045700             MOVE "Y" TO WS-PRODUCT-FOUND-SW
045800     END-SEARCH.
045900 300-EXIT.
046000     EXIT.
046100
046200*    ONLY "CONTAINS" AND "MAY_CONTAIN" TAGS MATCH -- SEE          081589JS
046300*    410-CHECK-ALLERGEN-TAG BELOW.
046400 400-COUNT-ALLERGEN-MATCHES.
046500     MOVE "400-COUNT-ALLERGEN-MATCHES" TO PARA-NAME.
046600     MOVE 0 TO SS-ALLERGEN-MATCHES.
046700     PERFORM 410-CHECK-ALLERGEN-TAG THRU 410-EXIT
046800         VARYING WS-TAG-IDX FROM 1 BY 1 UNTIL WS-TAG-IDX > 5.
046900 400-EXIT.
047000     EXIT.
047100
047200 410-CHECK-ALLERGEN-TAG.
047300     IF PDT-ALG-CODE (PROD-IDX WS-TAG-IDX) NOT = SPACES
047400        AND (PDT-ALG-CONTAIN-TYPE (PROD-IDX WS-TAG-IDX)
047500                                     = "contains   "
047600         OR  PDT-ALG-CONTAIN-TYPE (PROD-IDX WS-TAG-IDX)
047700                                     = "may_contain")
047800         PERFORM 420-CHECK-PERSON-CODES THRU 420-EXIT
047900             VARYING WS-CODE-IDX FROM 1 BY 1 UNTIL WS-CODE-IDX > 5.
048000 410-EXIT.
048100     EXIT.
048200
048300 420-CHECK-PERSON-CODES.
048400     IF PT-ALLERGEN-CODE (PROF-IDX WS-CODE-IDX) NOT = SPACES
048500        AND PT-ALLERGEN-CODE (PROF-IDX WS-CODE-IDX)
048600          = PDT-ALG-CODE (PROD-IDX WS-TAG-IDX)
048700         ADD 1 TO SS-ALLERGEN-MATCHES.
048800 420-EXIT.
048900     EXIT.
049000
049100 500-CALL-GRDCALC.
049200     MOVE "500-CALL-GRDCALC" TO PARA-NAME.
049300     MOVE PDT-SERV-SUGARS-G (PROD-IDX) TO GC-SUGAR-VALUE.
049400     MOVE PDT-SUGARS-PRESENT (PROD-IDX) TO GC-SUGAR-PRESENT.
049500     MOVE PDT-SERV-SODIUM-MG (PROD-IDX) TO GC-SODIUM-VALUE.
049600     MOVE PDT-SODIUM-PRESENT (PROD-IDX) TO GC-SODIUM-PRESENT.
049700     MOVE PDT-SERV-SATFAT-G (PROD-IDX) TO GC-SATFAT-VALUE.
049800     MOVE PDT-SATFAT-PRESENT (PROD-IDX) TO GC-SATFAT-PRESENT.
049900     MOVE LT-SUGAR-SOFT-G (LIM-IDX) TO GC-SUGAR-SOFT-LIMIT.
050000     MOVE LT-SUGAR-HARD-G (LIM-IDX) TO GC-SUGAR-HARD-LIMIT.
050100     MOVE LT-SODIUM-SOFT-MG (LIM-IDX) TO GC-SODIUM-SOFT-LIMIT.
050200     MOVE LT-SODIUM-HARD-MG (LIM-IDX) TO GC-SODIUM-HARD-LIMIT.
050300     MOVE LT-SATFAT-SOFT-G (LIM-IDX) TO GC-SATFAT-SOFT-LIMIT.
050400     MOVE LT-SATFAT-HARD-G (LIM-IDX) TO GC-SATFAT-HARD-LIMIT.
050500     MOVE PDT-NOVA-GROUP (PROD-IDX) TO GC-NOVA-GROUP.
050600     MOVE PDT-ADDITIVE-COUNT (PROD-IDX) TO GC-ADDITIVE-COUNT.
050700     CALL "GRDCALC" USING GRADE-CALC-REC, RETURN-CD.
050800 500-EXIT.
050900     EXIT.
051000
051100 760-WRITE-SESSION.
051200     MOVE "760-WRITE-SESSION" TO PARA-NAME.
051300     MOVE SQ-SCAN-ID TO SS-SCAN-ID.
051400     MOVE SQ-PERSON-ID TO SS-PERSON-ID.
051500     MOVE SQ-PRODUCT-ID TO SS-PRODUCT-ID.
051600     MOVE SQ-SCAN-DATE TO SS-SCAN-DATE.
051700     MOVE GC-GRADE TO SS-GRADE.
051800     MOVE GC-SUGAR-ZONE TO SS-SUGAR-ZONE.
051900     MOVE GC-SODIUM-ZONE TO SS-SODIUM-ZONE.
052000     MOVE GC-SATFAT-ZONE TO SS-SATFAT-ZONE.
052100     MOVE GC-DANGEROUS-NUTRIENTS TO SS-DANGEROUS-NUTRIENTS.
052200     MOVE GC-SUGAR-PCT-OF-LIMIT TO SS-SUGAR-PCT-OF-LIMIT.
052300     MOVE GC-SODIUM-PCT-OF-LIMIT TO SS-SODIUM-PCT-OF-LIMIT.
052400     MOVE GC-SATFAT-PCT-OF-LIMIT TO SS-SATFAT-PCT-OF-LIMIT.
052500     MOVE PDT-ADDITIVE-COUNT (PROD-IDX) TO SS-ADDITIVE-COUNT.
052600     MOVE SQ-LOGGED-AS-CONSUMED TO SS-LOGGED-AS-CONSUMED.
052700     WRITE SCANSESS-FILE-REC FROM SCANSESS-REC.
052800     ADD 1 TO WS-SCANS-WRITTEN.
052900     PERFORM 770-TALLY-GRADE THRU 770-EXIT.
053000 760-EXIT.
053100     EXIT.
053200
053300 770-TALLY-GRADE.
053400     EVALUATE TRUE
053500         WHEN SS-GRADE-A
053600             ADD 1 TO WS-GRADE-A-COUNT
053700         WHEN SS-GRADE-B
053800             ADD 1 TO WS-GRADE-B-COUNT
053900         WHEN SS-GRADE-C
054000             ADD 1 TO WS-GRADE-C-COUNT
054100         WHEN SS-GRADE-D
054200             ADD 1 TO WS-GRADE-D-COUNT
054300     END-EVALUATE.
054400 770-EXIT.
054500     EXIT.
054600
054700 800-OPEN-FILES.
054800     MOVE "800-OPEN-FILES" TO PARA-NAME.
054900     OPEN INPUT LIMITS-FILE, PROFILE-FILE, PRODUCT-FILE,
055000                SCANREQ-FILE.
055100     OPEN OUTPUT SCANSESS-FILE, SYSOUT.
055200 800-EXIT.
055300     EXIT.
055400
055500 850-CLOSE-FILES.
055600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
055700     CLOSE LIMITS-FILE, PROFILE-FILE, PRODUCT-FILE,
055800           SCANREQ-FILE, SCANSESS-FILE, SYSOUT.
055900 850-EXIT.
056000     EXIT.
056100
056200 900-READ-SCANREQ.
056300     READ SCANREQ-FILE INTO SCANREQ-REC
056400         AT END MOVE "N" TO MORE-DATA-SW
056500         GO TO 900-EXIT
056600     END-READ.
056700     ADD 1 TO RECORDS-READ.
056800 900-EXIT.
056900     EXIT.
057000
057100 790-WRITE-TRAILER.
057200     MOVE "790-WRITE-TRAILER" TO PARA-NAME.
057300     MOVE WS-SCANS-WRITTEN TO TR-SCANS-WRITTEN.
057400     MOVE WS-PERSON-NOT-FOUND-CNT TO TR-PERSON-NOT-FOUND.
057500     MOVE WS-PRODUCT-NOT-FOUND-CNT TO TR-PRODUCT-NOT-FOUND.
057600     MOVE WS-GRADE-A-COUNT TO TR-GRADE-A-COUNT.
057700     MOVE WS-GRADE-B-COUNT TO TR-GRADE-B-COUNT.
057800     MOVE WS-GRADE-C-COUNT TO TR-GRADE-C-COUNT.
057900     MOVE WS-GRADE-D-COUNT TO TR-GRADE-D-COUNT.
058000     WRITE SCANSESS-FILE-REC FROM WS-TRAILER-REC.
058100 790-EXIT.
058200     EXIT.
058300
058400 999-CLEANUP.
058500     MOVE "999-CLEANUP" TO PARA-NAME.
058600     PERFORM 790-WRITE-TRAILER THRU 790-EXIT.
058700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058800     DISPLAY "** SCAN REQUESTS READ **".
058900     DISPLAY RECORDS-READ.
059000     DISPLAY "** SESSIONS WRITTEN **".
059100     DISPLAY WS-SCANS-WRITTEN.
059200     DISPLAY "** PERSON NOT-FOUND **".
059300     DISPLAY WS-PERSON-NOT-FOUND-CNT.
059400     DISPLAY "** PRODUCT NOT-FOUND **".
059500     DISPLAY WS-PRODUCT-NOT-FOUND-CNT.
059600     DISPLAY "** GRADE A / B / C / D COUNTS **".
059700     DISPLAY WS-GRADE-A-COUNT.
059800     DISPLAY WS-GRADE-B-COUNT.
059900     DISPLAY WS-GRADE-C-COUNT.
060000     DISPLAY WS-GRADE-D-COUNT.
060100     DISPLAY "******** NORMAL END OF JOB SCANPROC ********".
060200 999-EXIT.
060300     EXIT.
060400
060500 1000-ABEND-RTN.
060600     WRITE SYSOUT-REC FROM ABEND-REC.
060700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060800     DISPLAY "*** ABNORMAL END OF JOB - SCANPROC ***" UPON CONSOLE.
060900     DIVIDE ZERO-VAL INTO ONE-VAL.
