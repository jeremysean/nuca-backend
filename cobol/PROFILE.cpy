000100******************************************************************
000200* PROFILE.CPY
000300*
000400* RECORD LAYOUT FOR THE PROFILE-FILE.  ONE RECORD PER PERSON
000500* KNOWN TO THE SCANNING SERVICE -- THE PRIMARY ACCOUNT HOLDER
000600* AND EVERY FAMILY MEMBER SHARE THIS SAME LAYOUT, THERE IS NO
000700* SEPARATE FAMILY-MEMBER RECORD.
000800*
000900* WRITTEN BY THE ENROLLMENT SUBSYSTEM (NOT PART OF THIS JOB
001000* STREAM).  READ BY LIMPROC TO COMPUTE LIMITS AND BY SCANPROC
001100* TO PICK UP THE PERSON'S DECLARED ALLERGEN CODES.
001200******************************************************************
001300 01  PROFILE-REC.
001400     05  PR-PERSON-ID            PIC X(10).
001500     05  PR-PERSON-NAME          PIC X(20).
001600     05  PR-DATE-OF-BIRTH        PIC 9(08).
001700*    ALTERNATE Y/M/D VIEW OF THE BIRTH DATE -- AGE-CALC USES
001800*    THIS INSTEAD OF UNSTRINGING PR-DATE-OF-BIRTH EVERY TIME.
001900     05  PR-BIRTH-DATE-ALT REDEFINES PR-DATE-OF-BIRTH.
002000         10  PR-BIRTH-CCYY       PIC 9(04).
002100         10  PR-BIRTH-MM         PIC 9(02).
002200         10  PR-BIRTH-DD         PIC 9(02).
002300     05  PR-SEX                  PIC X(06).
002400         88  PR-SEX-MALE         VALUE "male  ".
002500         88  PR-SEX-FEMALE       VALUE "female".
002600         88  PR-SEX-OTHER        VALUE "other ".
002700     05  PR-HEIGHT-CM            PIC 9(03)V9.
002800     05  PR-WEIGHT-KG            PIC 9(03)V9.
002900     05  PR-ACTIVITY-LEVEL       PIC X(11).
003000         88  PR-ACT-SEDENTARY    VALUE "sedentary  ".
003100         88  PR-ACT-LIGHT        VALUE "light      ".
003200         88  PR-ACT-ACTIVE       VALUE "active     ".
003300         88  PR-ACT-VERY-ACTIVE  VALUE "very_active".
003400     05  PR-HAS-HYPERTENSION     PIC X(01).
003500         88  PR-HYPERTENSION     VALUE "Y".
003600     05  PR-HAS-DIABETES         PIC X(01).
003700         88  PR-DIABETES         VALUE "Y".
003800     05  PR-HAS-HEART-DISEASE    PIC X(01).
003900         88  PR-HEART-DISEASE    VALUE "Y".
004000     05  PR-HAS-KIDNEY-DISEASE   PIC X(01).
004100         88  PR-KIDNEY-DISEASE   VALUE "Y".
004200     05  PR-IS-PREGNANT          PIC X(01).
004300         88  PR-PREGNANT         VALUE "Y".
004400*    UP TO 5 ALLERGEN CODES, BLANK-PADDED, 10 BYTES EACH
004500     05  PR-ALLERGEN-CODES.
004600         10  PR-ALLERGEN-CODE    OCCURS 5 TIMES
004700                                 PIC X(10).
004800*    FLAT VIEW OF THE 5 CODES -- LETS SCANPROC TEST FOR "NO
004900*    ALLERGENS DECLARED" WITH ONE COMPARE INSTEAD OF A LOOP.
005000     05  PR-ALLERGEN-CODES-ALT REDEFINES PR-ALLERGEN-CODES
005100                                 PIC X(50).
005200     05  FILLER                  PIC X(06).
005300******************************************************************
005400* RECORD LENGTH IS 124 CHARACTERS
005500******************************************************************
