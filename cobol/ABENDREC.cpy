000100******************************************************************
000200* ABENDREC.CPY
000300*
000400* STANDARD SHOP DUMP/ABEND RECORD.  EVERY MAINLINE IN THIS JOB
000500* STREAM CARRIES PARA-NAME SO THE LAST PARAGRAPH ENTERED SHOWS
000600* UP ON THE SYSOUT DUMP IF THE RUN HAS TO BE ABENDED.  SAME
000700* MEMBER NAME AND SHAPE USED ACROSS THE SCANNING JOB STREAM.
000800******************************************************************
000900 01  PARA-NAME                   PIC X(20) VALUE SPACES.
001000
001100 01  ABEND-REC.
001200     05  ABEND-REASON            PIC X(40) VALUE SPACES.
001300     05  ABEND-PARA              PIC X(20) VALUE SPACES.
001400     05  ABEND-NUMS.
001500         10  ACTUAL-VAL          PIC 9(09) VALUE ZERO.
001600         10  EXPECTED-VAL        PIC 9(09) VALUE ZERO.
001700*    PRINTABLE VIEW OF THE TWO COMPARE VALUES FOR THE SYSOUT
001800*    DUMP LINE -- AVOIDS TWO SEPARATE MOVE/EDIT STATEMENTS.
001900     05  ABEND-NUMS-ALT REDEFINES ABEND-NUMS
002000                                 PIC X(18).
002100     05  FILLER                  PIC X(52) VALUE SPACES.
002200******************************************************************
002300* RECORD LENGTH IS 130 CHARACTERS, MATCHES SYSOUT-REC
002400******************************************************************
