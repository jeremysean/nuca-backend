000100******************************************************************
000200* SCANSESS.CPY
000300*
000400* RECORD LAYOUT FOR THE SCAN-SESSION-FILE.  WRITTEN BY SCANPROC,
000500* ONE RECORD PER SCAN THAT MATCHED A KNOWN PERSON AND A KNOWN
000600* PRODUCT.  THIS FILE IS SORTED BY PERSON AND SCAN DATE BEFORE
000700* IT IS FED TO ANALYTIC.
000800******************************************************************
000900 01  SCANSESS-REC.
001000     05  SS-SCAN-ID              PIC X(10).
001100     05  SS-PERSON-ID            PIC X(10).
001200     05  SS-PRODUCT-ID           PIC X(10).
001300     05  SS-SCAN-DATE            PIC 9(08).
001400     05  SS-GRADE                PIC X(01).
001500         88  SS-GRADE-A          VALUE "A".
001600         88  SS-GRADE-B          VALUE "B".
001700         88  SS-GRADE-C          VALUE "C".
001800         88  SS-GRADE-D          VALUE "D".
001900     05  SS-NUTRIENT-ZONES.
002000         10  SS-SUGAR-ZONE           PIC X(06).
002100             88  SS-SUGAR-GREEN      VALUE "green ".
002200             88  SS-SUGAR-YELLOW     VALUE "yellow".
002300             88  SS-SUGAR-ORANGE     VALUE "orange".
002400             88  SS-SUGAR-RED        VALUE "red   ".
002500         10  SS-SODIUM-ZONE          PIC X(06).
002600             88  SS-SODIUM-GREEN     VALUE "green ".
002700             88  SS-SODIUM-YELLOW    VALUE "yellow".
002800             88  SS-SODIUM-ORANGE    VALUE "orange".
002900             88  SS-SODIUM-RED       VALUE "red   ".
003000         10  SS-SATFAT-ZONE          PIC X(06).
003100             88  SS-SATFAT-GREEN     VALUE "green ".
003200             88  SS-SATFAT-YELLOW    VALUE "yellow".
003300             88  SS-SATFAT-ORANGE    VALUE "orange".
003400             88  SS-SATFAT-RED       VALUE "red   ".
003500*    FLAT VIEW OF THE 3 ZONES -- A QUICK "ANYTHING RED" SCAN
003600*    ON THE REPORT SIDE DOES NOT HAVE TO TEST EACH 88 LEVEL.
003700     05  SS-NUTRIENT-ZONES-ALT REDEFINES SS-NUTRIENT-ZONES
003800                                 PIC X(18).
003900     05  SS-DANGEROUS-NUTRIENTS  PIC 9(01).
004000     05  SS-ALLERGEN-MATCHES     PIC 9(01).
004100     05  SS-SUGAR-PCT-OF-LIMIT   PIC 9(03)V99.
004200     05  SS-SODIUM-PCT-OF-LIMIT  PIC 9(03)V99.
004300     05  SS-SATFAT-PCT-OF-LIMIT  PIC 9(03)V99.
004400     05  SS-ADDITIVE-COUNT       PIC 9(03).
004500     05  SS-LOGGED-AS-CONSUMED   PIC X(01).
004600         88  SS-CONSUMED         VALUE "Y".
004700     05  FILLER                  PIC X(12).
004800******************************************************************
004900* RECORD LENGTH IS 90 CHARACTERS
005000******************************************************************
